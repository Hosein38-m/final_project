000010*-----------------------------------------------------------------
000020*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000030*    COPYBOOK        : STUDREC.CPY
000040*    ANALISTA        : FABIO
000050*    PROGRAMADOR(A)  : FABIO
000060*    FINALIDADE      : LAYOUT DO CADASTRO MESTRE DE ALUNOS
000070*                      (ENTIDADE STUDENT DO MOTOR DE MANUTENCAO,
000080*                      INCLUI LISTAS DE DISCIPLINAS E MESTRES)
000090*    VRS             DATA              DESCRICAO
000100*    1.0             29/03/1985        IMPLANTACAO
000110*    1.1             17/02/1988  FAB   INCLUIDO CERTIDAO (IDS)
000120*    1.2             06/07/1993  FAB   LISTA DE DISCIPLINAS E
000130*                                      MESTRES VINCULADOS AO ALUNO
000140*    1.3             11/12/1998  FAB   Y2K - DATA NASCIMENTO
000150*                                      MANTIDA COMO X(10) AAAA/MM/DD
000160*-----------------------------------------------------------------
000170 01  REG-CADALUNO.
000180     05  CHAVE-ALU.
000190         10  STID                    PIC 9(11).
000200     05  ALU-FNAME                   PIC X(10).
000210     05  ALU-LNAME                   PIC X(10).
000220     05  ALU-FATHER                  PIC X(10).
000230     05  ALU-BIRTH                   PIC X(10).
000240     05  ALU-BIRTH-R REDEFINES ALU-BIRTH.
000250         10  ALU-BIRTH-AAAA          PIC X(04).
000260         10  FILLER                  PIC X(01).
000270         10  ALU-BIRTH-MM            PIC X(02).
000280         10  FILLER                  PIC X(01).
000290         10  ALU-BIRTH-DD            PIC X(02).
000300     05  ALU-IDS                     PIC X(12).
000310     05  ALU-IDS-R REDEFINES ALU-IDS.
000320         10  ALU-IDS-LETRA           PIC X(01).
000330         10  FILLER                  PIC X(01).
000340         10  ALU-IDS-SERIE           PIC X(02).
000350         10  FILLER                  PIC X(01).
000360         10  ALU-IDS-SEQ             PIC X(06).
000370         10  FILLER                  PIC X(01).
000380     05  ALU-BORNCITY                PIC X(20).
000390     05  ALU-ADDRESS                 PIC X(100).
000400     05  ALU-POSTALCODE              PIC 9(10).
000410     05  ALU-CPHONE                  PIC X(11).
000420     05  ALU-HPHONE                  PIC X(11).
000430     05  ALU-DEPARTMENT              PIC X(20).
000440     05  ALU-MAJOR                   PIC X(30).
000450     05  ALU-MARRIED                 PIC X(01).
000460     05  ALU-NATID                   PIC 9(10).
000470     05  ALU-COURSE-CNT              PIC 9(02).
000480     05  ALU-COURSE-TAB OCCURS 10 TIMES.
000490         10  ALU-COURSE-ID           PIC 9(05).
000500     05  ALU-MASTER-CNT              PIC 9(02).
000510     05  ALU-MASTER-TAB OCCURS 10 TIMES.
000520         10  ALU-MASTER-ID           PIC 9(06).
000530     05  FILLER                      PIC X(10).
