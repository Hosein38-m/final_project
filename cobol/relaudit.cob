000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. RELAUDIT-COB.
000030       AUTHOR. JAMILE.
000040       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050       DATE-WRITTEN. 19/11/1991.
000060       DATE-COMPILED.
000070       SECURITY. USO INTERNO - DEPARTAMENTO DE REGISTROS ACADEMICOS.
000080*-----------------------------------------------------------------
000090*     EMPRESA S / A
000100* ANALISTA       : JAMILE 26
000110* PROGRAMADOR(A) : JAMILE 26
000120* FINALIDADE : RELATORIO DE AUDITORIA DO LOTE DE MANUTENCAO DOS
000130*              CADASTROS DE CURSO/MESTRE/ALUNO. LE O ARQUIVO
000140*              WORKAUD, JA GRAVADO NA ORDEM CURSO/MESTRE/ALUNO
000150*              PELOS TRES MOTORES (CADCURSO, CADMESTR, CADALUNO),
000160*              SEM UTILIZACAO DO SORT - MESMA TECNICA DO ANTIGO
000170*              RELNOT2, QUE JA DISPENSAVA O SORT QUANDO O ARQUIVO
000180*              CHEGAVA PRE-ORDENADO.
000190* DATA : 19/11/1991
000200* VRS         DATA           DESCRICAO
000210* 1.0      19/11/1991        IMPLANTACAO - RELATORIO DE AUDITORIA
000220* 1.1      23/11/1995  FAB   LINHA DE CONTINUACAO P/ ATE 5 ERROS
000230*                            POR TRANSACAO REJEITADA
000240* 1.2      04/06/1999  JAM   QUEBRA DE CONTROLE POR ENTIDADE,
000250*                            SUBTOTAIS LIDOS/APLICADOS/REJEITADOS
000260* 1.3      11/12/1998  FAB   Y2K - REVISADO, SEM IMPACTO (DATAS DO
000270*                            CABECALHO SAO SOMENTE NUMERO DE LOTE)
000280* 1.4      17/03/1999  JAM   TOTAIS FINAIS POR ENTIDADE (QTD FINAL
000290*                            DE REGISTROS NO MESTRE) NA ULTIMA PAGINA
000300*-----------------------------------------------------------------
000310       ENVIRONMENT DIVISION.
000320       CONFIGURATION SECTION.
000330       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000340       INPUT-OUTPUT SECTION.
000350       FILE-CONTROL.
000360           SELECT WORK-REPORT ASSIGN TO WORKAUD
000370                       ORGANIZATION IS SEQUENTIAL
000380                       FILE STATUS IS STATUS-WORK.
000390           SELECT AUDIT-REPORT ASSIGN TO PRTAUDIT
000400                       ORGANIZATION IS LINE SEQUENTIAL.
000410*
000420       DATA DIVISION.
000430       FILE SECTION.
000440       FD  WORK-REPORT
000450           LABEL RECORD STANDARD.
000460       COPY WORKREC.
000470       FD  AUDIT-REPORT
000480           LABEL RECORD OMITTED.
000490       01  REG-AUDIT                    PIC X(132).
000500*
000510       WORKING-STORAGE SECTION.
000520       77  FILLER                  PIC X(26) VALUE
000530           '* INICIO WORKING-STORAGE *'.
000540       01  STATUS-WORK             PIC X(02) VALUE SPACES.
000550       01  WS-FIM-WORK             PIC X(01) VALUE 'N'.
000560           88  WS-EOF-WORK                       VALUE 'S'.
000570       01  WS-CONT-LIN             PIC 9(02) COMP VALUE ZERO.
000580       01  WS-CONT-PG              PIC 9(05) COMP VALUE ZERO.
000590       01  WS-SUB-ERRO             PIC 9(02) COMP VALUE ZERO.
000600*----------- ENTIDADE CORRENTE DE CONTROLE (PARA A QUEBRA) ----------
000610       01  WS-ENTITY-ATUAL         PIC X(01) VALUE SPACE.
000620*----------- TOTAIS GERAIS (ACUMULADOS ATRAVES DAS 3 ENTIDADES) -----
000630       01  WS-GRAN-LIDOS           PIC 9(06) COMP VALUE ZERO.
000640       01  WS-GRAN-INCLUIDOS       PIC 9(06) COMP VALUE ZERO.
000650       01  WS-GRAN-ALTERADOS       PIC 9(06) COMP VALUE ZERO.
000660       01  WS-GRAN-EXCLUIDOS       PIC 9(06) COMP VALUE ZERO.
000670       01  WS-GRAN-CONSULTADOS     PIC 9(06) COMP VALUE ZERO.
000680       01  WS-GRAN-REJEITADOS      PIC 9(06) COMP VALUE ZERO.
000690*----------- NOME LONGO DA ENTIDADE, PARA OS TITULOS ----------------
000700       01  WS-NOME-ENTITY          PIC X(08) VALUE SPACES.
000710       01  WS-NOME-ENTITY-R REDEFINES WS-NOME-ENTITY.
000720           05  FILLER              PIC X(08).
000730*----------- LINHAS DE CABECALHO E DETALHE DO RELATORIO -------------
000740       01  CABE1.
000750           05  FILLER              PIC X(01) VALUE SPACE.
000760           05  FILLER              PIC X(40) VALUE
000770               'FESP - AUDITORIA DO LOTE DE MANUTENCAO'.
000780           05  FILLER              PIC X(62) VALUE SPACES.
000790           05  FILLER              PIC X(04) VALUE 'PG. '.
000800           05  CABE1-PAG           PIC ZZZZ9.
000810           05  FILLER              PIC X(16) VALUE SPACES.
000820       01  CABE2.
000830           05  FILLER              PIC X(01) VALUE SPACE.
000840           05  FILLER              PIC X(40) VALUE
000850               'CADASTROS: CURSO / MESTRE / ALUNO'.
000860           05  FILLER              PIC X(91) VALUE SPACES.
000870       01  CABE3.
000880           05  FILLER              PIC X(01) VALUE SPACE.
000890           05  FILLER              PIC X(08) VALUE 'ENTIDADE'.
000900           05  FILLER              PIC X(02) VALUE SPACES.
000910           05  FILLER              PIC X(03) VALUE 'TIP'.
000920           05  FILLER              PIC X(02) VALUE SPACES.
000930           05  FILLER              PIC X(11) VALUE 'CHAVE'.
000940           05  FILLER              PIC X(02) VALUE SPACES.
000950           05  FILLER              PIC X(10) VALUE 'DISPOSICAO'.
000960           05  FILLER              PIC X(02) VALUE SPACES.
000970           05  FILLER              PIC X(06) VALUE 'ERROS'.
000980           05  FILLER              PIC X(85) VALUE SPACES.
000990       01  DETALHE1.
001000           05  FILLER              PIC X(01) VALUE SPACE.
001010           05  DET-ENTITY          PIC X(08).
001020           05  FILLER              PIC X(02) VALUE SPACES.
001030           05  DET-TIPO            PIC X(03).
001040           05  FILLER              PIC X(02) VALUE SPACES.
001050           05  DET-CHAVE           PIC Z(10)9.
001060           05  FILLER              PIC X(02) VALUE SPACES.
001070           05  DET-DISPOSICAO      PIC X(10).
001080           05  FILLER              PIC X(02) VALUE SPACES.
001090           05  DET-QTD-ERROS       PIC Z9.
001100           05  FILLER              PIC X(83) VALUE SPACES.
001110       01  DETALHE2.
001120           05  FILLER              PIC X(10) VALUE SPACES.
001130           05  FILLER              PIC X(06) VALUE '-- '.
001140           05  DET2-COD-ERRO       PIC X(06).
001150           05  FILLER              PIC X(02) VALUE SPACES.
001160           05  DET2-MSG-ERRO       PIC X(40).
001170           05  FILLER              PIC X(68) VALUE SPACES.
001180       01  SUBTOT1.
001190           05  FILLER              PIC X(01) VALUE SPACE.
001200           05  FILLER              PIC X(12) VALUE 'SUBTOTAL -- '.
001210           05  SUBT-ENTITY         PIC X(08).
001220           05  FILLER              PIC X(10) VALUE SPACES.
001230           05  FILLER              PIC X(07) VALUE 'LIDOS: '.
001240           05  SUBT-LIDOS          PIC ZZZ,ZZ9.
001250           05  FILLER              PIC X(03) VALUE SPACES.
001260           05  FILLER              PIC X(11) VALUE 'APLICADOS: '.
001270           05  SUBT-APLICADOS      PIC ZZZ,ZZ9.
001280           05  FILLER              PIC X(03) VALUE SPACES.
001290           05  FILLER              PIC X(12) VALUE 'REJEITADOS: '.
001300           05  SUBT-REJEITADOS     PIC ZZZ,ZZ9.
001310           05  FILLER              PIC X(39) VALUE SPACES.
001320       01  SUBTOT2.
001330           05  FILLER              PIC X(13) VALUE SPACES.
001340           05  FILLER              PIC X(12) VALUE 'INCLUIDOS: '.
001350           05  SUBT2-INCLUIDOS     PIC ZZZ,ZZ9.
001360           05  FILLER              PIC X(03) VALUE SPACES.
001370           05  FILLER              PIC X(12) VALUE 'ALTERADOS: '.
001380           05  SUBT2-ALTERADOS     PIC ZZZ,ZZ9.
001390           05  FILLER              PIC X(03) VALUE SPACES.
001400           05  FILLER              PIC X(12) VALUE 'EXCLUIDOS: '.
001410           05  SUBT2-EXCLUIDOS     PIC ZZZ,ZZ9.
001420           05  FILLER              PIC X(03) VALUE SPACES.
001430           05  FILLER              PIC X(13) VALUE 'CONSULTADOS: '.
001440           05  SUBT2-CONSULTADOS   PIC ZZZ,ZZ9.
001450           05  FILLER              PIC X(25) VALUE SPACES.
001460       01  SUBTOT3.
001470           05  FILLER              PIC X(13) VALUE SPACES.
001480           05  FILLER              PIC X(20) VALUE
001490               'TOTAL FINAL NO MESTRE: '.
001500           05  SUBT3-FINAL         PIC ZZZ,ZZ9.
001510           05  FILLER              PIC X(85) VALUE SPACES.
001520       01  TOTAL1.
001530           05  FILLER              PIC X(01) VALUE SPACE.
001540           05  FILLER              PIC X(20) VALUE
001550               'TOTAIS GERAIS DO LOTE'.
001560           05  FILLER              PIC X(111) VALUE SPACES.
001570       01  TOTAL2.
001580           05  FILLER              PIC X(01) VALUE SPACE.
001590           05  FILLER              PIC X(07) VALUE 'LIDOS: '.
001600           05  TOT2-LIDOS          PIC ZZZ,ZZ9.
001610           05  FILLER              PIC X(03) VALUE SPACES.
001620           05  FILLER              PIC X(11) VALUE 'INCLUIDOS: '.
001630           05  TOT2-INCLUIDOS      PIC ZZZ,ZZ9.
001640           05  FILLER              PIC X(03) VALUE SPACES.
001650           05  FILLER              PIC X(11) VALUE 'ALTERADOS: '.
001660           05  TOT2-ALTERADOS      PIC ZZZ,ZZ9.
001670           05  FILLER              PIC X(53) VALUE SPACES.
001680       01  TOTAL3.
001690           05  FILLER              PIC X(01) VALUE SPACE.
001700           05  FILLER              PIC X(11) VALUE 'EXCLUIDOS: '.
001710           05  TOT3-EXCLUIDOS      PIC ZZZ,ZZ9.
001720           05  FILLER              PIC X(03) VALUE SPACES.
001730           05  FILLER              PIC X(13) VALUE 'CONSULTADOS: '.
001740           05  TOT3-CONSULTADOS    PIC ZZZ,ZZ9.
001750           05  FILLER              PIC X(03) VALUE SPACES.
001760           05  FILLER              PIC X(12) VALUE 'REJEITADOS: '.
001770           05  TOT3-REJEITADOS     PIC ZZZ,ZZ9.
001780           05  FILLER              PIC X(75) VALUE SPACES.
001790*
001800       PROCEDURE DIVISION.
001810*
001820       0100-INICIO.
001830           PERFORM 0110-ABRE-ARQUIVOS THRU 0110-EXIT.
001840           PERFORM 0200-CABECALHO THRU 0200-EXIT.
001850           PERFORM 0300-LE-WORK THRU 0300-EXIT.
001860           PERFORM 0400-PROCESSA-REGISTRO THRU 0400-EXIT
001870               UNTIL WS-EOF-WORK.
001880           PERFORM 0700-TOTAIS-FINAIS THRU 0700-EXIT.
001890           CLOSE WORK-REPORT.
001900           CLOSE AUDIT-REPORT.
001910           STOP RUN.
001920*
001930       0110-ABRE-ARQUIVOS.
001940           OPEN INPUT WORK-REPORT.
001950           OPEN OUTPUT AUDIT-REPORT.
001960       0110-EXIT.
001970           EXIT.
001980*-----------------------------------------------------------------
001990*    CABECALHO DE PAGINA
001999*-----------------------------------------------------------------
002000       0200-CABECALHO.
002010           ADD 1 TO WS-CONT-PG.
002020           MOVE WS-CONT-PG TO CABE1-PAG.
002030           WRITE REG-AUDIT FROM CABE1 AFTER ADVANCING C01.
002040           WRITE REG-AUDIT FROM CABE2 AFTER ADVANCING 1.
002050           WRITE REG-AUDIT FROM CABE3 AFTER ADVANCING 2.
002060           MOVE 6 TO WS-CONT-LIN.
002070       0200-EXIT.
002080           EXIT.
002090*-----------------------------------------------------------------
002100*    LEITURA DO WORKAUD
002110*-----------------------------------------------------------------
002120       0300-LE-WORK.
002130           READ WORK-REPORT
002140               AT END SET WS-EOF-WORK TO TRUE
002150           END-READ.
002160       0300-EXIT.
002170           EXIT.
002180*-----------------------------------------------------------------
002190*    TESTA SE O REGISTRO E DE DETALHE OU DE TOTAIS (TRAILER DA
002200*    ENTIDADE, GATILHO DA QUEBRA DE CONTROLE)
002210*-----------------------------------------------------------------
002220       0400-PROCESSA-REGISTRO.
002230           IF WORK-DETALHE
002240               PERFORM 0500-IMPRIME-DETALHE THRU 0500-EXIT
002250           ELSE
002260               PERFORM 0600-QUEBRA-ENTIDADE THRU 0600-EXIT.
002270           PERFORM 0300-LE-WORK THRU 0300-EXIT.
002280       0400-EXIT.
002290           EXIT.
002300*-----------------------------------------------------------------
002310*    UMA LINHA POR TRANSACAO, MAIS UMA LINHA DE CONTINUACAO POR
002320*    ERRO QUANDO REJEITADA (ATE 5, IGUAL AO LAYOUT DO WORKAUD)
002330*-----------------------------------------------------------------
002340       0500-IMPRIME-DETALHE.
002350           PERFORM 0510-NOME-ENTITY THRU 0510-EXIT.
002360           IF WS-CONT-LIN > 55
002370               PERFORM 0200-CABECALHO THRU 0200-EXIT.
002380           MOVE WS-NOME-ENTITY TO DET-ENTITY.
002390           MOVE WD-TRAN-TYPE TO DET-TIPO.
002400           MOVE WD-CHAVE TO DET-CHAVE.
002410           MOVE WD-DISPOSICAO TO DET-DISPOSICAO.
002420           MOVE WD-QTD-ERROS TO DET-QTD-ERROS.
002430           WRITE REG-AUDIT FROM DETALHE1 AFTER ADVANCING 1.
002440           ADD 1 TO WS-CONT-LIN.
002450           IF WD-QTD-ERROS NOT = 0
002460               MOVE 1 TO WS-SUB-ERRO
002470               PERFORM 0520-IMPRIME-ERRO THRU 0520-EXIT
002480                   UNTIL WS-SUB-ERRO > WD-QTD-ERROS.
002490       0500-EXIT.
002500           EXIT.
002510*
002520       0510-NOME-ENTITY.
002530           IF WD-ENTITY = 'C'
002540               MOVE 'CURSO' TO WS-NOME-ENTITY
002550           ELSE
002560               IF WD-ENTITY = 'M'
002570                   MOVE 'MESTRE' TO WS-NOME-ENTITY
002580               ELSE
002590                   MOVE 'ALUNO' TO WS-NOME-ENTITY.
002600       0510-EXIT.
002610           EXIT.
002620*
002630       0520-IMPRIME-ERRO.
002640           MOVE WD-COD-ERRO (WS-SUB-ERRO) TO DET2-COD-ERRO.
002650           MOVE WD-MSG-ERRO (WS-SUB-ERRO) TO DET2-MSG-ERRO.
002660           WRITE REG-AUDIT FROM DETALHE2 AFTER ADVANCING 1.
002670           ADD 1 TO WS-CONT-LIN.
002680           ADD 1 TO WS-SUB-ERRO.
002690       0520-EXIT.
002700           EXIT.
002710*-----------------------------------------------------------------
002720*    REGISTRO DE TOTAIS (TRAILER) - IMPRIME O SUBTOTAL DA ENTIDADE
002730*    E ACUMULA NOS TOTAIS GERAIS DO LOTE
002740*-----------------------------------------------------------------
002750       0600-QUEBRA-ENTIDADE.
002760           MOVE WT-ENTITY TO WD-ENTITY.
002770           PERFORM 0510-NOME-ENTITY THRU 0510-EXIT.
002780           IF WS-CONT-LIN > 50
002785               PERFORM 0200-CABECALHO THRU 0200-EXIT.
002790           MOVE WS-NOME-ENTITY TO SUBT-ENTITY.
002800           MOVE WT-LIDOS TO SUBT-LIDOS.
002810           COMPUTE SUBT-APLICADOS = WT-LIDOS - WT-REJEITADOS.
002820           MOVE WT-REJEITADOS TO SUBT-REJEITADOS.
002830           WRITE REG-AUDIT FROM SUBTOT1 AFTER ADVANCING 2.
002840           MOVE WT-INCLUIDOS TO SUBT2-INCLUIDOS.
002850           MOVE WT-ALTERADOS TO SUBT2-ALTERADOS.
002860           MOVE WT-EXCLUIDOS TO SUBT2-EXCLUIDOS.
002870           MOVE WT-CONSULTADOS TO SUBT2-CONSULTADOS.
002880           WRITE REG-AUDIT FROM SUBTOT2 AFTER ADVANCING 1.
002890           MOVE WT-TOTAL-MESTRE TO SUBT3-FINAL.
002900           WRITE REG-AUDIT FROM SUBTOT3 AFTER ADVANCING 1.
002910           ADD 4 TO WS-CONT-LIN.
002920           ADD WT-LIDOS TO WS-GRAN-LIDOS.
002930           ADD WT-INCLUIDOS TO WS-GRAN-INCLUIDOS.
002940           ADD WT-ALTERADOS TO WS-GRAN-ALTERADOS.
002950           ADD WT-EXCLUIDOS TO WS-GRAN-EXCLUIDOS.
002960           ADD WT-CONSULTADOS TO WS-GRAN-CONSULTADOS.
002970           ADD WT-REJEITADOS TO WS-GRAN-REJEITADOS.
002980       0600-EXIT.
002990           EXIT.
003000*-----------------------------------------------------------------
003010*    TOTAIS GERAIS DO LOTE, IMPRESSOS AO FINAL DA ULTIMA PAGINA
003020*-----------------------------------------------------------------
003030       0700-TOTAIS-FINAIS.
003040           WRITE REG-AUDIT FROM TOTAL1 AFTER ADVANCING 3.
003050           MOVE WS-GRAN-LIDOS TO TOT2-LIDOS.
003060           MOVE WS-GRAN-INCLUIDOS TO TOT2-INCLUIDOS.
003070           MOVE WS-GRAN-ALTERADOS TO TOT2-ALTERADOS.
003080           WRITE REG-AUDIT FROM TOTAL2 AFTER ADVANCING 1.
003090           MOVE WS-GRAN-EXCLUIDOS TO TOT3-EXCLUIDOS.
003100           MOVE WS-GRAN-CONSULTADOS TO TOT3-CONSULTADOS.
003110           MOVE WS-GRAN-REJEITADOS TO TOT3-REJEITADOS.
003120           WRITE REG-AUDIT FROM TOTAL3 AFTER ADVANCING 1.
003130       0700-EXIT.
003140           EXIT.
