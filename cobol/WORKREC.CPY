000010*-----------------------------------------------------------------
000020*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000030*    COPYBOOK        : WORKREC.CPY
000040*    ANALISTA        : JORGE KOIKE
000050*    PROGRAMADOR(A)  : FABIO
000060*    FINALIDADE      : LAYOUT DO ARQUIVO INTERMEDIARIO WORKAUD,
000070*                      PONTE ENTRE OS TRES MOTORES DE MANUTENCAO
000080*                      (CADCURSO, CADMESTR, CADALUNO) E O
000090*                      RELATORIO DE AUDITORIA (RELAUDIT). CADA
000100*                      MOTOR GRAVA UM REGISTRO DE DETALHE POR
000110*                      TRANSACAO E UM REGISTRO DE TOTAIS AO
000120*                      TERMINO DA SUA ENTIDADE.
000130*    VRS             DATA              DESCRICAO
000140*    1.0             19/11/1991        IMPLANTACAO
000150*    1.1             23/11/1995  FAB   AMPLIADO PARA 5 ERROS POR
000160*                                      TRANSACAO REJEITADA
000170*-----------------------------------------------------------------
000180 01  REG-WORK.
000190     05  WORK-TIPO-REG               PIC X(01).
000200         88  WORK-DETALHE                    VALUE 'D'.
000210         88  WORK-TOTAL                       VALUE 'T'.
000220     05  WORK-ENTITY                 PIC X(01).
000230     05  WORK-DADOS                  PIC X(258).
000240*-----------------------------------------------------------------
000250*    VISAO DE DETALHE - UMA TRANSACAO (APLICADA OU REJEITADA)
000260*-----------------------------------------------------------------
000270 01  WORK-REC-DETALHE REDEFINES REG-WORK.
000280     05  WD-TIPO-REG                 PIC X(01).
000290     05  WD-ENTITY                   PIC X(01).
000300     05  WD-TRAN-TYPE                PIC X(01).
000310     05  WD-CHAVE                    PIC 9(11).
000320     05  WD-DISPOSICAO                PIC X(08).
000330     05  WD-QTD-ERROS                PIC 9(02).
000340     05  WD-ERRO-TAB OCCURS 5 TIMES.
000350         10  WD-COD-ERRO             PIC X(06).
000360         10  WD-MSG-ERRO             PIC X(40).
000370     05  FILLER                      PIC X(06).
000380*-----------------------------------------------------------------
000390*    VISAO DE TOTAIS - UMA POR ENTIDADE, GRAVADA AO FINAL DO
000400*    MOTOR DAQUELA ENTIDADE (CONTROLE DE QUEBRA NO RELAUDIT)
000410*-----------------------------------------------------------------
000420 01  WORK-REC-TOTAL REDEFINES REG-WORK.
000430     05  WT-TIPO-REG                 PIC X(01).
000440     05  WT-ENTITY                   PIC X(01).
000450     05  WT-LIDOS                    PIC 9(06).
000460     05  WT-INCLUIDOS                PIC 9(06).
000470     05  WT-ALTERADOS                PIC 9(06).
000480     05  WT-EXCLUIDOS                PIC 9(06).
000490     05  WT-CONSULTADOS              PIC 9(06).
000500     05  WT-REJEITADOS               PIC 9(06).
000510     05  WT-TOTAL-MESTRE             PIC 9(06).
000520     05  FILLER                      PIC X(216).
