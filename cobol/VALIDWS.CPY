000010*-----------------------------------------------------------------
000020*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000030*    COPYBOOK        : VALIDWS.CPY
000040*    ANALISTA        : FABIO
000050*    PROGRAMADOR(A)  : FABIO
000060*    FINALIDADE      : AREAS DE TRABALHO DA BIBLIOTECA DE
000070*                      VALIDACAO DE CAMPOS (VALIDPRC.CPY).
000080*                      O CHAMADOR MOVE O VALOR PARA WS-VAL-CAMPO
000090*                      E PERFORMA O PARAGRAFO DA REGRA DESEJADA;
000100*                      O RESULTADO VOLTA EM WS-VAL-STATUS.
000110*    VRS             DATA              DESCRICAO
000120*    1.0             05/02/1988        IMPLANTACAO
000130*    1.1             21/10/1994  FAB   CHECAGEM DE CODIGO MELLI
000140*    1.2             14/01/1999  FAB   Y2K - SEM IMPACTO, REVISADO
000150*-----------------------------------------------------------------
000160 01  WS-VAL-CAMPO                PIC X(100).
000170 01  WS-VAL-TAM                  PIC 9(03) COMP.
000180 01  WS-VAL-STATUS               PIC X(01).
000190     88  WS-VAL-OK                       VALUE 'S'.
000200     88  WS-VAL-ERRO                     VALUE 'N'.
000210 01  WS-VAL-SUB                  PIC 9(03) COMP.
000220 01  WS-VAL-SUB2                 PIC 9(03) COMP.
000230 01  WS-VAL-TOTAL                PIC 9(05) COMP.
000240 01  WS-VAL-RESTO                PIC 9(02) COMP.
000250 01  WS-VAL-PESO                 PIC 9(02) COMP.
000260 01  WS-VAL-ANO                  PIC 9(04) COMP.
000270 01  WS-VAL-MES                  PIC 9(02) COMP.
000280 01  WS-VAL-DIA                  PIC 9(02) COMP.
000290 01  WS-VAL-DIAS-MES             PIC 9(02) COMP.
000300 01  WS-VAL-CICLO                PIC 9(07) COMP.
000310 01  WS-VAL-BISSEXTO             PIC X(01).
000320     88  WS-VAL-ANO-BISSEXTO             VALUE 'S'.
000330 01  WS-VAL-NATID-10             PIC 9(10).
000340 01  WS-VAL-DIGITOS REDEFINES WS-VAL-NATID-10.
000350     05  WS-VAL-DIGITO           PIC 9(01) OCCURS 10 TIMES.
000355 01  WS-VAL-QUOC                 PIC 9(05) COMP.
000357 01  WS-VAL-SIG-DIG              PIC 9(02) COMP.
000358 01  WS-VAL-ZEROS                PIC 9(02) COMP.
000360 01  WS-VAL-CARACTER             PIC X(01).
