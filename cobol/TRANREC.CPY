000010*-----------------------------------------------------------------
000020*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000030*    COPYBOOK        : TRANREC.CPY
000040*    ANALISTA        : JORGE KOIKE
000050*    PROGRAMADOR(A)  : FABIO / ENZO 19
000060*    FINALIDADE      : LAYOUT DA TRANSACAO DE MANUTENCAO (A/U/D/G)
000070*                      PARA AS ENTIDADES CURSO, MESTRE E ALUNO.
000080*                      O CAMPO TRAN-PAYLOAD E VISTO DE TRES FORMAS
000090*                      DISTINTAS CONFORME TRAN-ENTITY (REDEFINES).
000100*    VRS             DATA              DESCRICAO
000110*    1.0             13/11/1991        IMPLANTACAO
000120*    1.1             19/06/1995  FAB   AMPLIADO PARA CARGA DE
000130*                                      TRANSACAO DE ALUNO (LISTAS)
000140*    1.2             03/02/1999  ENZ   Y2K - REVISADO, SEM IMPACTO
000150*-----------------------------------------------------------------
000160 01  REG-TRANSACAO.
000170     05  TRAN-TYPE                   PIC X(01).
000180         88  TRAN-INCLUSAO                   VALUE 'A'.
000190         88  TRAN-ALTERACAO                  VALUE 'U'.
000200         88  TRAN-EXCLUSAO                   VALUE 'D'.
000210         88  TRAN-CONSULTA                   VALUE 'G'.
000220     05  TRAN-ENTITY                  PIC X(01).
000230         88  TRAN-E-ALUNO                     VALUE 'S'.
000240         88  TRAN-E-MESTRE                     VALUE 'M'.
000250         88  TRAN-E-CURSO                     VALUE 'C'.
000260     05  TRAN-PAYLOAD                 PIC X(392).
000270     05  FILLER                       PIC X(06).
000280*-----------------------------------------------------------------
000290*    VISAO DA TRANSACAO PARA A ENTIDADE ALUNO (STUDENT)
000300*-----------------------------------------------------------------
000310 01  TRAN-ALUNO REDEFINES REG-TRANSACAO.
000320     05  TA-TYPE                      PIC X(01).
000330     05  TA-ENTITY                    PIC X(01).
000340     05  TA-STID                      PIC 9(11).
000350     05  TA-FNAME                     PIC X(10).
000360     05  TA-LNAME                     PIC X(10).
000370     05  TA-FATHER                    PIC X(10).
000380     05  TA-BIRTH                     PIC X(10).
000390     05  TA-IDS                       PIC X(12).
000400     05  TA-BORNCITY                  PIC X(20).
000410     05  TA-ADDRESS                   PIC X(100).
000420     05  TA-POSTALCODE                PIC 9(10).
000430     05  TA-CPHONE                    PIC X(11).
000440     05  TA-HPHONE                    PIC X(11).
000450     05  TA-DEPARTMENT                PIC X(20).
000460     05  TA-MAJOR                     PIC X(30).
000470     05  TA-MARRIED                   PIC X(01).
000480     05  TA-NATID                     PIC 9(10).
000490     05  TA-COURSE-CNT                PIC 9(02).
000500     05  TA-COURSE-TAB OCCURS 10 TIMES.
000510         10  TA-COURSE-ID             PIC 9(05).
000520     05  TA-MASTER-CNT                PIC 9(02).
000530     05  TA-MASTER-TAB OCCURS 10 TIMES.
000540         10  TA-MASTER-ID             PIC 9(06).
000550     05  FILLER                       PIC X(08).
000560*-----------------------------------------------------------------
000570*    VISAO DA TRANSACAO PARA A ENTIDADE MESTRE (PROFESSOR/MASTER)
000580*-----------------------------------------------------------------
000590 01  TRAN-MESTRE REDEFINES REG-TRANSACAO.
000600     05  TM-TYPE                      PIC X(01).
000610     05  TM-ENTITY                    PIC X(01).
000620     05  TM-LID                       PIC 9(06).
000630     05  TM-FNAME                     PIC X(10).
000640     05  TM-LNAME                     PIC X(10).
000650     05  TM-NATID                     PIC 9(10).
000660     05  TM-DEPARTMENT                PIC X(20).
000670     05  TM-MAJOR                     PIC X(30).
000680     05  TM-BIRTH                     PIC X(10).
000690     05  TM-BORNCITY                  PIC X(20).
000700     05  TM-ADDRESS                   PIC X(100).
000710     05  TM-POSTALCODE                PIC 9(10).
000720     05  TM-CPHONE                    PIC X(11).
000730     05  TM-HPHONE                    PIC X(11).
000740     05  TM-COURSE-CNT                PIC 9(02).
000750     05  TM-COURSE-TAB OCCURS 10 TIMES.
000760         10  TM-COURSE-ID             PIC 9(05).
000770     05  FILLER                       PIC X(98).
000780*-----------------------------------------------------------------
000790*    VISAO DA TRANSACAO PARA A ENTIDADE CURSO (COURSE)
000800*-----------------------------------------------------------------
000810 01  TRAN-CURSO REDEFINES REG-TRANSACAO.
000820     05  TC-TYPE                      PIC X(01).
000830     05  TC-ENTITY                    PIC X(01).
000840     05  TC-CID                       PIC 9(05).
000850     05  TC-CNAME                     PIC X(25).
000860     05  TC-DEPARTMENT                PIC X(20).
000870     05  TC-CREDIT                    PIC 9(01).
000880     05  FILLER                       PIC X(347).
