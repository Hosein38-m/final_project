000010*-----------------------------------------------------------------
000020*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000030*    COPYBOOK        : MASTREC.CPY
000040*    ANALISTA        : JORGE KOIKE
000050*    PROGRAMADOR(A)  : ENZO 19 - JAMILE 26
000060*    FINALIDADE      : LAYOUT DO CADASTRO MESTRE DE PROFESSORES
000070*                      (ENTIDADE MASTER DO MOTOR DE MANUTENCAO)
000080*    VRS             DATA              DESCRICAO
000090*    1.0             10/08/1987        IMPLANTACAO
000100*    1.1             22/04/1991  ENZ   INCLUIDA LISTA DE CURSOS
000110*                                      MINISTRADOS (COURSE-ID)
000120*    1.2             09/12/1998  JAM   Y2K - DATA NASCIMENTO
000130*                                      MANTIDA COMO X(10) AAAA/MM/DD
000140*-----------------------------------------------------------------
000150 01  REG-CADMESTR.
000160     05  CHAVE-MESTRE.
000170         10  LID                     PIC 9(06).
000180     05  MESTRE-FNAME                PIC X(10).
000190     05  MESTRE-LNAME                PIC X(10).
000200     05  MESTRE-NATID                PIC 9(10).
000210     05  MESTRE-DEPARTMENT           PIC X(20).
000220     05  MESTRE-MAJOR                PIC X(30).
000230     05  MESTRE-BIRTH                PIC X(10).
000240     05  MESTRE-BIRTH-R REDEFINES MESTRE-BIRTH.
000250         10  MESTRE-BIRTH-AAAA       PIC X(04).
000260         10  FILLER                  PIC X(01).
000270         10  MESTRE-BIRTH-MM         PIC X(02).
000280         10  FILLER                  PIC X(01).
000290         10  MESTRE-BIRTH-DD         PIC X(02).
000300     05  MESTRE-BORNCITY             PIC X(20).
000310     05  MESTRE-ADDRESS              PIC X(100).
000320     05  MESTRE-POSTALCODE           PIC 9(10).
000330     05  MESTRE-CPHONE               PIC X(11).
000340     05  MESTRE-HPHONE               PIC X(11).
000350     05  MESTRE-COURSE-CNT           PIC 9(02).
000360     05  MESTRE-COURSE-TAB OCCURS 10 TIMES.
000370         10  MESTRE-COURSE-ID        PIC 9(05).
000380     05  FILLER                      PIC X(06).
