000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. CADCURSO-COB.
000030       AUTHOR. FABIO.
000040       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050       DATE-WRITTEN. 29/03/1985.
000060       DATE-COMPILED.
000070       SECURITY. USO INTERNO - DEPARTAMENTO DE REGISTROS ACADEMICOS.
000080*-----------------------------------------------------------------
000090*     EMPRESA S / A
000100* ANALISTA       : FABIO
000110* PROGRAMADOR(A) : FABIO
000120* FINALIDADE : MOTOR DE MANUTENCAO (INCLUSAO/ALTERACAO/EXCLUSAO/
000130*              CONSULTA) DO CADASTRO MESTRE DE CURSOS (COURSE),
000140*              A PARTIR DO ARQUIVO DE TRANSACOES TRANSIN. E O
000150*              PRIMEIRO PASSO DO LOTE - GRAVA O WORKAUD DE
000160*              AUDITORIA EM MODO OUTPUT - PORQUE CURSO E
000170*              REFERENCIADO POR MESTRE E POR ALUNO.
000180* DATA : 29/03/1985
000190* VRS         DATA           DESCRICAO
000200* 1.0      29/03/1985        IMPLANTACAO - CADASTRO DE CURSOS
000210* 1.1      14/08/1988  FAB   INCLUIDA VALIDACAO DE FACULDADE
000220* 1.2      02/05/1991  ENZ   REVISAO DE LIMITES DE CREDITO
000230* 1.3      19/11/1994  FAB   SUBSTITUIDA TELA POR ROTINA BATCH
000240*                            DE MANUTENCAO (TRANSIN/WORKAUD)
000250* 1.4      23/11/1995  FAB   TOTAIS DE CONTROLE GRAVADOS NO
000260*                            REGISTRO TRAILER DO WORKAUD
000270* 1.5      09/12/1998  JAM   Y2K - REVISADO, SEM IMPACTO (DATAS
000280*                            DO CURSO SAO APENAS NUMERICAS)
000290* 1.6      18/03/1999  FAB   AJUSTE NA MENSAGEM DE CHAVE DUPLICADA
000300*-----------------------------------------------------------------
000310       ENVIRONMENT DIVISION.
000320       CONFIGURATION SECTION.
000330       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000340       INPUT-OUTPUT SECTION.
000350       FILE-CONTROL.
000360           SELECT CURSO-MASTER-IN ASSIGN TO CURSMAST
000370                       ORGANIZATION IS SEQUENTIAL
000380                       FILE STATUS IS STATUS-CUR-IN.
000390           SELECT CURSO-MASTER-OUT ASSIGN TO CURSOUT
000400                       ORGANIZATION IS SEQUENTIAL
000410                       FILE STATUS IS STATUS-CUR-OUT.
000420           SELECT TRANSACTION-IN ASSIGN TO TRANSIN
000430                       ORGANIZATION IS SEQUENTIAL
000440                       FILE STATUS IS STATUS-TRANS.
000450           SELECT WORK-REPORT ASSIGN TO WORKAUD
000460                       ORGANIZATION IS SEQUENTIAL
000470                       FILE STATUS IS STATUS-WORK.
000480           SELECT SORT-CURSO ASSIGN TO DISK.
000490*
000500       DATA DIVISION.
000510       FILE SECTION.
000520       FD  CURSO-MASTER-IN
000530           LABEL RECORD STANDARD.
000540       COPY CURSREC.
000550       FD  CURSO-MASTER-OUT
000560           LABEL RECORD STANDARD.
000570       01  REG-CURSOUT.
000580           05  CID-OUT                 PIC 9(05).
000590           05  CNAME-OUT                PIC X(25).
000600           05  DEPT-OUT                 PIC X(20).
000610           05  CREDIT-OUT               PIC 9(01).
000620           05  FILLER                   PIC X(09).
000630       FD  TRANSACTION-IN
000640           LABEL RECORD STANDARD.
000650       COPY TRANREC.
000660       FD  WORK-REPORT
000670           LABEL RECORD STANDARD.
000680       COPY WORKREC.
000690       SD  SORT-CURSO.
000700       01  REG-SORT-CURSO.
000710           05  CID-SORT                PIC 9(05).
000720           05  CNAME-SORT               PIC X(25).
000730           05  DEPT-SORT                PIC X(20).
000740           05  CREDIT-SORT              PIC 9(01).
000750           05  FILLER                   PIC X(09).
000760*
000770       WORKING-STORAGE SECTION.
000780       77  FILLER                  PIC X(26) VALUE
000790           '* INICIO WORKING-STORAGE *'.
000800*----------- STATUS DE ARQUIVOS ----------------------------------
000810       01  STATUS-CUR-IN           PIC X(02) VALUE SPACES.
000820       01  STATUS-CUR-OUT          PIC X(02) VALUE SPACES.
000830       01  STATUS-TRANS            PIC X(02) VALUE SPACES.
000840       01  STATUS-WORK             PIC X(02) VALUE SPACES.
000850*----------- CHAVES DE FIM DE ARQUIVO -----------------------------
000860       01  WS-FIM-CUR              PIC X(01) VALUE 'N'.
000870           88  WS-EOF-CUR                       VALUE 'S'.
000880       01  WS-FIM-TRANS             PIC X(01) VALUE 'N'.
000890           88  WS-EOF-TRANS                     VALUE 'S'.
000900       01  WS-FIM-SORT-CUR          PIC X(01) VALUE 'N'.
000910*----------- TABELA EM MEMORIA DO CADASTRO DE CURSOS --------------
000920       01  WS-QTD-CURSO            PIC 9(05) COMP VALUE ZERO.
000930       01  WS-QTD-MESTRE-FINAL     PIC 9(05) COMP VALUE ZERO.
000940       01  WS-TAB-CURSO.
000950           05  WS-CURSO-ENTRY OCCURS 500 TIMES INDEXED BY IX-CURSO.
000960               10  WS-CURSO-SW         PIC X(01).
000970                   88  WS-CURSO-ATIVO           VALUE 'S'.
000980                   88  WS-CURSO-EXCLUIDO        VALUE 'N'.
000990               10  WS-CURSO-CID        PIC 9(05).
001000               10  WS-CURSO-CNAME      PIC X(25).
001010               10  WS-CURSO-DEPT       PIC X(20).
001020               10  WS-CURSO-CREDIT     PIC 9(01).
001030       01  WS-CURSO-ACHADO-SW      PIC X(01) VALUE 'N'.
001040           88  WS-CURSO-ACHADO                  VALUE 'S'.
001050*----------- AREA DE ERROS DA TRANSACAO CORRENTE -------------------
001060       01  WS-QTD-ERRO             PIC 9(02) COMP VALUE ZERO.
001070       01  WS-ERRO-COD             PIC X(06).
001080       01  WS-ERRO-MSG             PIC X(40).
001090       01  WS-ERRO-STAGE OCCURS 5 TIMES INDEXED BY IX-ERRO.
001100           05  WS-ERRO-STAGE-COD   PIC X(06).
001110           05  WS-ERRO-STAGE-MSG   PIC X(40).
001120*----------- CONTADORES DE CONTROLE (TOTAIS) ------------------------
001130       01  WS-CONT-LIDOS           PIC 9(06) COMP VALUE ZERO.
001140       01  WS-CONT-INCLUIDOS       PIC 9(06) COMP VALUE ZERO.
001150       01  WS-CONT-ALTERADOS       PIC 9(06) COMP VALUE ZERO.
001160       01  WS-CONT-EXCLUIDOS       PIC 9(06) COMP VALUE ZERO.
001170       01  WS-CONT-CONSULTADOS     PIC 9(06) COMP VALUE ZERO.
001180       01  WS-CONT-REJEITADOS      PIC 9(06) COMP VALUE ZERO.
001190*----------- COPYBOOKS DA BIBLIOTECA DE VALIDACAO E TABELAS ---------
001200       COPY VALIDWS.
001210       COPY REFTAB.
001220*
001230       PROCEDURE DIVISION.
001240*
001250       0100-INICIO.
001260           PERFORM 0110-ABRE-ARQUIVOS THRU 0110-EXIT.
001270           PERFORM 0120-CARREGA-CURSO THRU 0120-EXIT.
001280           OPEN INPUT TRANSACTION-IN.
001290           PERFORM 0200-LE-TRANSACAO THRU 0200-EXIT.
001300           PERFORM 0300-DESPACHA THRU 0300-EXIT
001310               UNTIL WS-EOF-TRANS.
001320           CLOSE TRANSACTION-IN.
001330           PERFORM 0900-FIM-CURSO THRU 0900-EXIT.
001340           STOP RUN.
001350*
001360       0110-ABRE-ARQUIVOS.
001370           OPEN INPUT CURSO-MASTER-IN.
001380           OPEN OUTPUT WORK-REPORT.
001390       0110-EXIT.
001400           EXIT.
001410*-----------------------------------------------------------------
001420*    CARGA DO CADASTRO DE CURSOS PARA A TABELA EM MEMORIA
001430*-----------------------------------------------------------------
001440       0120-CARREGA-CURSO.
001450           PERFORM 0125-LE-UM-CURSO THRU 0125-EXIT.
001460           PERFORM 0130-GUARDA-UM-CURSO THRU 0130-EXIT
001470               UNTIL WS-EOF-CUR.
001480           CLOSE CURSO-MASTER-IN.
001490       0120-EXIT.
001500           EXIT.
001510*
001520       0125-LE-UM-CURSO.
001530           READ CURSO-MASTER-IN
001540               AT END SET WS-EOF-CUR TO TRUE
001550           END-READ.
001560       0125-EXIT.
001570           EXIT.
001580*
001590       0130-GUARDA-UM-CURSO.
001600           ADD 1 TO WS-QTD-CURSO.
001610           SET IX-CURSO TO WS-QTD-CURSO.
001620           SET WS-CURSO-ATIVO (IX-CURSO) TO TRUE.
001630           MOVE CID TO WS-CURSO-CID (IX-CURSO).
001640           MOVE CNAME TO WS-CURSO-CNAME (IX-CURSO).
001650           MOVE CURSO-DEPARTMENT TO WS-CURSO-DEPT (IX-CURSO).
001660           MOVE CREDIT TO WS-CURSO-CREDIT (IX-CURSO).
001670           PERFORM 0125-LE-UM-CURSO THRU 0125-EXIT.
001680       0130-EXIT.
001690           EXIT.
001700*-----------------------------------------------------------------
001710*    LEITURA DO ARQUIVO DE TRANSACOES - SO INTERESSA ENTITY 'C'
001720*-----------------------------------------------------------------
001730       0200-LE-TRANSACAO.
001740           READ TRANSACTION-IN
001750               AT END SET WS-EOF-TRANS TO TRUE
001760           END-READ.
001770           IF NOT WS-EOF-TRANS AND NOT TRAN-E-CURSO
001780               GO TO 0200-LE-TRANSACAO.
001790       0200-EXIT.
001800           EXIT.
001810*-----------------------------------------------------------------
001820*    DESPACHO DA TRANSACAO PELO TIPO (A/U/D/G)
001830*-----------------------------------------------------------------
001840       0300-DESPACHA.
001850           ADD 1 TO WS-CONT-LIDOS.
001860           MOVE 0 TO WS-QTD-ERRO.
001870           IF TRAN-INCLUSAO
001880               PERFORM 0400-INCLUSAO-CURSO THRU 0400-EXIT.
001890           IF TRAN-ALTERACAO
001900               PERFORM 0500-ALTERACAO-CURSO THRU 0500-EXIT.
001910           IF TRAN-EXCLUSAO
001920               PERFORM 0600-EXCLUSAO-CURSO THRU 0600-EXIT.
001930           IF TRAN-CONSULTA
001940               PERFORM 0700-CONSULTA-CURSO THRU 0700-EXIT.
001950           PERFORM 0800-GRAVA-DETALHE THRU 0800-EXIT.
001960           PERFORM 0200-LE-TRANSACAO THRU 0200-EXIT.
001970       0300-EXIT.
001980           EXIT.
001990*-----------------------------------------------------------------
002000*    PROCURA DE UM CURSO ATIVO NA TABELA PELO CID DA TRANSACAO
002010*-----------------------------------------------------------------
002020       0440-PROCURA-CURSO.
002030           SET IX-CURSO TO 1.
002040           MOVE 'N' TO WS-CURSO-ACHADO-SW.
002050           PERFORM 0441-TESTA-CURSO THRU 0441-EXIT
002060               UNTIL IX-CURSO > WS-QTD-CURSO OR WS-CURSO-ACHADO.
002070       0440-EXIT.
002080           EXIT.
002090*
002100       0441-TESTA-CURSO.
002110           IF WS-CURSO-ATIVO (IX-CURSO)
002120              AND WS-CURSO-CID (IX-CURSO) = TC-CID
002130               MOVE 'S' TO WS-CURSO-ACHADO-SW
002140           ELSE
002150               SET IX-CURSO UP BY 1.
002160       0441-EXIT.
002170           EXIT.
002180*-----------------------------------------------------------------
002190*    INCLUSAO (ADD) - REGRA 5: CHAVE DUPLICADA REJEITA IMEDIATO
002200*-----------------------------------------------------------------
002210       0400-INCLUSAO-CURSO.
002220           PERFORM 0440-PROCURA-CURSO THRU 0440-EXIT.
002230           IF WS-CURSO-ACHADO
002240               MOVE 'CDUP1 ' TO WS-ERRO-COD
002250               MOVE 'ALREADY EXISTS, KEY MUST BE UNIQUE'
002260                   TO WS-ERRO-MSG
002270               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
002280           ELSE
002290*              REGRA 1 - CID DEVE TER EXATAMENTE 5 DIGITOS. O
002300*              CAMPO E PIC 9(05), LOGO A FALHA SO OCORRE SE A
002310*              TRANSACAO TROUXE CARACTERES NAO NUMERICOS.
002320               IF TC-CID NOT NUMERIC
002330                   MOVE 'CID1  ' TO WS-ERRO-COD
002340                   MOVE 'MUST BE 5 DIGITS' TO WS-ERRO-MSG
002350                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
002360               END-IF
002370               PERFORM 0450-REGRAS-CURSO THRU 0450-EXIT
002380               IF WS-QTD-ERRO = 0
002390                   PERFORM 0460-INSERE-CURSO THRU 0460-EXIT.
002400       0400-EXIT.
002410           EXIT.
002420*
002430       0460-INSERE-CURSO.
002440           ADD 1 TO WS-QTD-CURSO.
002450           SET IX-CURSO TO WS-QTD-CURSO.
002460           SET WS-CURSO-ATIVO (IX-CURSO) TO TRUE.
002470           MOVE TC-CID TO WS-CURSO-CID (IX-CURSO).
002480           MOVE TC-CNAME TO WS-CURSO-CNAME (IX-CURSO).
002490           MOVE TC-DEPARTMENT TO WS-CURSO-DEPT (IX-CURSO).
002500           MOVE TC-CREDIT TO WS-CURSO-CREDIT (IX-CURSO).
002510           ADD 1 TO WS-CONT-INCLUIDOS.
002520       0460-EXIT.
002530           EXIT.
002540*-----------------------------------------------------------------
002550*    REGRAS DE CONTEUDO - COMUNS A INCLUSAO E ALTERACAO (SO
002560*    TESTA CAMPOS PREENCHIDOS - VIDE REGRA DE CAMPO OPCIONAL NA
002570*    ALTERACAO). CNAME E DEPARTMENT JA SAO LIMITADOS EM TAMANHO
002580*    PELO PROPRIO PIC X(NN) DO LAYOUT - NAO HA O QUE VALIDAR EM
002590*    TAMANHO, SO O CONTEUDO.
002600*-----------------------------------------------------------------
002610       0450-REGRAS-CURSO.
002620           IF TC-CNAME NOT = SPACES
002630               MOVE TC-CNAME TO WS-VAL-CAMPO
002640               MOVE 25 TO WS-VAL-TAM
002650               PERFORM 8200-VALIDA-NOME THRU 8200-EXIT
002660               IF WS-VAL-ERRO
002670                   MOVE 'CNAME1' TO WS-ERRO-COD
002680                   MOVE 'NAME HAS INVALID CHARACTERS'
002690                       TO WS-ERRO-MSG
002700                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
002710               END-IF
002720           END-IF.
002730           IF TC-DEPARTMENT NOT = SPACES
002740               MOVE TC-DEPARTMENT TO WS-VAL-CAMPO
002750               PERFORM 8500-VALIDA-FACULDADE THRU 8500-EXIT
002760               IF WS-VAL-ERRO
002770                   MOVE 'CDEPT1' TO WS-ERRO-COD
002780                   MOVE 'DEPARTMENT NOT FOUND' TO WS-ERRO-MSG
002790                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
002800               END-IF
002810           END-IF.
002820           IF TC-CREDIT NOT = 0
002830               IF TC-CREDIT < 1 OR TC-CREDIT > 4
002840                   MOVE 'CREDIT' TO WS-ERRO-COD
002850                   MOVE 'CREDIT MUST BE 1 TO 4' TO WS-ERRO-MSG
002860                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
002870               END-IF
002880           END-IF.
002890       0450-EXIT.
002900           EXIT.
002910*-----------------------------------------------------------------
002920*    ALTERACAO (UPDATE) - REJEITA SE NAO ENCONTRADO OU SE
002930*    NENHUM CAMPO FOI INFORMADO
002940*-----------------------------------------------------------------
002950       0500-ALTERACAO-CURSO.
002960           PERFORM 0440-PROCURA-CURSO THRU 0440-EXIT.
002970           IF NOT WS-CURSO-ACHADO
002980               MOVE 'CNOTFD' TO WS-ERRO-COD
002990               MOVE 'NOT FOUND' TO WS-ERRO-MSG
003000               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
003010           ELSE
003020               IF TC-CNAME = SPACES AND TC-DEPARTMENT = SPACES
003030                  AND TC-CREDIT = 0
003040                   MOVE 'NOFLDS' TO WS-ERRO-COD
003050                   MOVE 'NO FIELDS PROVIDED FOR UPDATE'
003060                       TO WS-ERRO-MSG
003070                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
003080               ELSE
003090                   PERFORM 0450-REGRAS-CURSO THRU 0450-EXIT
003100                   IF WS-QTD-ERRO = 0
003110                       PERFORM 0560-GRAVA-ALTERACAO THRU 0560-EXIT.
003120       0500-EXIT.
003130           EXIT.
003140*
003150       0560-GRAVA-ALTERACAO.
003160           IF TC-CNAME NOT = SPACES
003170               MOVE TC-CNAME TO WS-CURSO-CNAME (IX-CURSO).
003180           IF TC-DEPARTMENT NOT = SPACES
003190               MOVE TC-DEPARTMENT TO WS-CURSO-DEPT (IX-CURSO).
003200           IF TC-CREDIT NOT = 0
003210               MOVE TC-CREDIT TO WS-CURSO-CREDIT (IX-CURSO).
003220           ADD 1 TO WS-CONT-ALTERADOS.
003230       0560-EXIT.
003240           EXIT.
003250*-----------------------------------------------------------------
003260*    EXCLUSAO (DELETE)
003270*-----------------------------------------------------------------
003280       0600-EXCLUSAO-CURSO.
003290           PERFORM 0440-PROCURA-CURSO THRU 0440-EXIT.
003300           IF NOT WS-CURSO-ACHADO
003310               MOVE 'CNOTFD' TO WS-ERRO-COD
003320               MOVE 'NOT FOUND' TO WS-ERRO-MSG
003330               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
003340           ELSE
003350               SET WS-CURSO-EXCLUIDO (IX-CURSO) TO TRUE
003360               ADD 1 TO WS-CONT-EXCLUIDOS.
003370       0600-EXIT.
003380           EXIT.
003390*-----------------------------------------------------------------
003400*    CONSULTA (GET/INQUIRY)
003410*-----------------------------------------------------------------
003420       0700-CONSULTA-CURSO.
003430           PERFORM 0440-PROCURA-CURSO THRU 0440-EXIT.
003440           IF NOT WS-CURSO-ACHADO
003450               MOVE 'CNOTFD' TO WS-ERRO-COD
003460               MOVE 'NOT FOUND' TO WS-ERRO-MSG
003470               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
003480           ELSE
003490               ADD 1 TO WS-CONT-CONSULTADOS.
003500       0700-EXIT.
003510           EXIT.
003520*-----------------------------------------------------------------
003530*    EMPILHA UM ERRO NA AREA DE ERROS DA TRANSACAO (MAXIMO 5,
003540*    MESMO LIMITE DO LAYOUT DO WORKAUD - ERROS EXCEDENTES NAO
003550*    CABEM NA LINHA DE RELATORIO E SAO DESCARTADOS)
003560*-----------------------------------------------------------------
003570       0850-REGISTRA-ERRO.
003580           IF WS-QTD-ERRO < 5
003590               ADD 1 TO WS-QTD-ERRO
003600               SET IX-ERRO TO WS-QTD-ERRO
003610               MOVE WS-ERRO-COD TO WS-ERRO-STAGE-COD (IX-ERRO)
003620               MOVE WS-ERRO-MSG TO WS-ERRO-STAGE-MSG (IX-ERRO).
003630       0850-EXIT.
003640           EXIT.
003650*-----------------------------------------------------------------
003660*    GRAVA O REGISTRO DE DETALHE DA TRANSACAO NO WORKAUD
003670*-----------------------------------------------------------------
003680       0800-GRAVA-DETALHE.
003690           MOVE 'D' TO WD-TIPO-REG.
003700           MOVE 'C' TO WD-ENTITY.
003710           MOVE TRAN-TYPE TO WD-TRAN-TYPE.
003720           MOVE TC-CID TO WD-CHAVE.
003730           MOVE WS-QTD-ERRO TO WD-QTD-ERROS.
003740           IF WS-QTD-ERRO = 0
003750               MOVE 'APPLIED ' TO WD-DISPOSICAO
003760           ELSE
003770               MOVE 'REJECTED' TO WD-DISPOSICAO
003780               ADD 1 TO WS-CONT-REJEITADOS
003790               SET IX-ERRO TO 1
003800               PERFORM 0810-COPIA-ERRO THRU 0810-EXIT
003810                   UNTIL IX-ERRO > WS-QTD-ERRO.
003820           WRITE REG-WORK FROM WORK-REC-DETALHE.
003830       0800-EXIT.
003840           EXIT.
003850*
003860       0810-COPIA-ERRO.
003870           MOVE WS-ERRO-STAGE-COD (IX-ERRO) TO WD-COD-ERRO (IX-ERRO).
003880           MOVE WS-ERRO-STAGE-MSG (IX-ERRO) TO WD-MSG-ERRO (IX-ERRO).
003890           SET IX-ERRO UP BY 1.
003900       0810-EXIT.
003910           EXIT.
003920*-----------------------------------------------------------------
003930*    FIM DE CURSO - REGRAVA O MESTRE ORDENADO POR CID (SORT) E
003940*    GRAVA O TRAILER DE TOTAIS DO WORKAUD
003950*-----------------------------------------------------------------
003960       0900-FIM-CURSO.
003970           SORT SORT-CURSO ASCENDING KEY CID-SORT
003980               INPUT PROCEDURE 0910-RELEASE-CURSO
003990               OUTPUT PROCEDURE 0920-RETURN-CURSO.
004000           MOVE 'T' TO WT-TIPO-REG.
004010           MOVE 'C' TO WT-ENTITY.
004020           MOVE WS-CONT-LIDOS TO WT-LIDOS.
004030           MOVE WS-CONT-INCLUIDOS TO WT-INCLUIDOS.
004040           MOVE WS-CONT-ALTERADOS TO WT-ALTERADOS.
004050           MOVE WS-CONT-EXCLUIDOS TO WT-EXCLUIDOS.
004060           MOVE WS-CONT-CONSULTADOS TO WT-CONSULTADOS.
004070           MOVE WS-CONT-REJEITADOS TO WT-REJEITADOS.
004080           MOVE WS-QTD-MESTRE-FINAL TO WT-TOTAL-MESTRE.
004090           WRITE REG-WORK FROM WORK-REC-TOTAL.
004100           CLOSE WORK-REPORT.
004110       0900-EXIT.
004120           EXIT.
004130*
004140       0910-RELEASE-CURSO.
004150           SET IX-CURSO TO 1.
004160           MOVE 0 TO WS-QTD-MESTRE-FINAL.
004170           PERFORM 0911-RELEASE-UM-CURSO THRU 0911-EXIT
004180               UNTIL IX-CURSO > WS-QTD-CURSO.
004190       0910-EXIT.
004200           EXIT.
004210*
004220       0911-RELEASE-UM-CURSO.
004230           IF WS-CURSO-ATIVO (IX-CURSO)
004240               MOVE WS-CURSO-CID (IX-CURSO) TO CID-SORT
004250               MOVE WS-CURSO-CNAME (IX-CURSO) TO CNAME-SORT
004260               MOVE WS-CURSO-DEPT (IX-CURSO) TO DEPT-SORT
004270               MOVE WS-CURSO-CREDIT (IX-CURSO) TO CREDIT-SORT
004280               RELEASE REG-SORT-CURSO
004290               ADD 1 TO WS-QTD-MESTRE-FINAL.
004300           SET IX-CURSO UP BY 1.
004310       0911-EXIT.
004320           EXIT.
004330*
004340       0920-RETURN-CURSO.
004350           OPEN OUTPUT CURSO-MASTER-OUT.
004360           PERFORM 0921-RETURN-UM-CURSO THRU 0921-EXIT
004370               UNTIL WS-FIM-SORT-CUR = 'S'.
004380           CLOSE CURSO-MASTER-OUT.
004390       0920-EXIT.
004400           EXIT.
004410*
004420       0921-RETURN-UM-CURSO.
004430           RETURN SORT-CURSO AT END
004440               MOVE 'S' TO WS-FIM-SORT-CUR
004450           NOT AT END
004460               MOVE CID-SORT TO CID-OUT
004470               MOVE CNAME-SORT TO CNAME-OUT
004480               MOVE DEPT-SORT TO DEPT-OUT
004490               MOVE CREDIT-SORT TO CREDIT-OUT
004500               WRITE REG-CURSOUT
004510           END-RETURN.
004520       0921-EXIT.
004530           EXIT.
004540*-----------------------------------------------------------------
004550*    BIBLIOTECA DE VALIDACAO (V-DATE/V-NAME/V-PROVINCE/V-CITY/
004560*    V-COLLEGE/V-MAJOR/V-NATID), COMPARTILHADA PELOS TRES MOTORES
004570*    DE MANUTENCAO (CADCURSO/CADMESTR/CADALUNO)
004580*-----------------------------------------------------------------
004590       COPY VALIDPRC.
