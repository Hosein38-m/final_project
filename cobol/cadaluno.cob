000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. CADALUNO-COB.
000030       AUTHOR. FABIO.
000040       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050       DATE-WRITTEN. 29/03/1985.
000060       DATE-COMPILED.
000070       SECURITY. USO INTERNO - DEPARTAMENTO DE REGISTROS ACADEMICOS.
000080*-----------------------------------------------------------------
000090*     EMPRESA S / A
000100* ANALISTA       : FABIO
000110* PROGRAMADOR(A) : FABIO
000120* FINALIDADE : MOTOR DE MANUTENCAO (INCLUSAO/ALTERACAO/EXCLUSAO/
000130*              CONSULTA) DO CADASTRO MESTRE DE ALUNOS (STUDENT),
000140*              A PARTIR DO ARQUIVO DE TRANSACOES TRANSIN. E O
000150*              TERCEIRO E ULTIMO PASSO DO LOTE - RODA DEPOIS DE
000160*              CADCURSO E CADMESTR, PORQUE VALIDA AS DISCIPLINAS
000170*              E OS PROFESSORES DO ALUNO CONTRA OS DOIS CADASTROS
000180*              JA ATUALIZADOS. FECHA O WORKAUD DE AUDITORIA.
000190* DATA : 29/03/1985
000200* VRS         DATA           DESCRICAO
000210* 1.0      29/03/1985        IMPLANTACAO - CADASTRO DE ALUNOS
000220* 1.1      17/02/1988  FAB   INCLUIDA CERTIDAO DE NASCIMENTO (IDS)
000230* 1.2      06/07/1993  FAB   LISTA DE DISCIPLINAS E PROFESSORES
000240*                            VINCULADOS AO ALUNO, COM VALIDACAO
000250*                            CRUZADA CONTRA OS DOIS CADASTROS
000260* 1.3      19/11/1994  FAB   SUBSTITUIDA TELA POR ROTINA BATCH
000270*                            DE MANUTENCAO (TRANSIN/WORKAUD)
000280* 1.4      23/11/1995  FAB   TOTAIS DE CONTROLE GRAVADOS NO
000290*                            REGISTRO TRAILER DO WORKAUD
000300* 1.5      11/12/1998  JAM   Y2K - REVISADO, SEM IMPACTO (DATA DE
000310*                            NASCIMENTO E STRING AAAA/MM/DD)
000320* 1.6      25/01/1999  FAB   REGRA DO ENDERECO (ALFABETO NACIONAL)
000330*                            SO E CONFERIDA NA INCLUSAO, IGUAL
000340*                            NO SISTEMA DE ORIGEM
000350*-----------------------------------------------------------------
000360       ENVIRONMENT DIVISION.
000370       CONFIGURATION SECTION.
000380       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000390       INPUT-OUTPUT SECTION.
000400       FILE-CONTROL.
000410           SELECT ALUNO-MASTER-IN ASSIGN TO ALUNMAST
000420                       ORGANIZATION IS SEQUENTIAL
000430                       FILE STATUS IS STATUS-ALU-IN.
000440           SELECT ALUNO-MASTER-OUT ASSIGN TO ALUNOUT
000450                       ORGANIZATION IS SEQUENTIAL
000460                       FILE STATUS IS STATUS-ALU-OUT.
000470           SELECT CURSO-REF ASSIGN TO CURSOUT
000480                       ORGANIZATION IS SEQUENTIAL
000490                       FILE STATUS IS STATUS-CUR-REF.
000500           SELECT MESTRE-REF ASSIGN TO MESTOUT
000510                       ORGANIZATION IS SEQUENTIAL
000520                       FILE STATUS IS STATUS-MES-REF.
000530           SELECT TRANSACTION-IN ASSIGN TO TRANSIN
000540                       ORGANIZATION IS SEQUENTIAL
000550                       FILE STATUS IS STATUS-TRANS.
000560           SELECT WORK-REPORT ASSIGN TO WORKAUD
000570                       ORGANIZATION IS SEQUENTIAL
000580                       FILE STATUS IS STATUS-WORK.
000590           SELECT SORT-ALUNO ASSIGN TO DISK.
000600*
000610       DATA DIVISION.
000620       FILE SECTION.
000630       FD  ALUNO-MASTER-IN
000640           LABEL RECORD STANDARD.
000650       COPY STUDREC.
000660       FD  ALUNO-MASTER-OUT
000670           LABEL RECORD STANDARD.
000680       01  REG-ALUNOUT.
000690           05  STID-OUT                 PIC 9(11).
000700           05  ALU-FNAME-OUT            PIC X(10).
000710           05  ALU-LNAME-OUT            PIC X(10).
000720           05  ALU-FATHER-OUT           PIC X(10).
000730           05  ALU-BIRTH-OUT            PIC X(10).
000740           05  ALU-IDS-OUT              PIC X(12).
000750           05  ALU-BORNCITY-OUT         PIC X(20).
000760           05  ALU-ADDRESS-OUT          PIC X(100).
000770           05  ALU-POSTAL-OUT           PIC 9(10).
000780           05  ALU-CPHONE-OUT           PIC X(11).
000790           05  ALU-HPHONE-OUT           PIC X(11).
000800           05  ALU-DEPT-OUT             PIC X(20).
000810           05  ALU-MAJOR-OUT            PIC X(30).
000820           05  ALU-MARRIED-OUT          PIC X(01).
000830           05  ALU-NATID-OUT            PIC 9(10).
000840           05  ALU-CCNT-OUT             PIC 9(02).
000850           05  ALU-CTAB-OUT OCCURS 10 TIMES.
000860               10  ALU-CID-OUT          PIC 9(05).
000870           05  ALU-MCNT-OUT             PIC 9(02).
000880           05  ALU-MTAB-OUT OCCURS 10 TIMES.
000890               10  ALU-MID-OUT          PIC 9(06).
000900           05  FILLER                   PIC X(10).
000910       FD  CURSO-REF
000920           LABEL RECORD STANDARD.
000930       01  REG-CURSO-REF.
000940           05  CID-REF                  PIC 9(05).
000950           05  FILLER                   PIC X(55).
000960       FD  MESTRE-REF
000970           LABEL RECORD STANDARD.
000980       01  REG-MESTRE-REF.
000990           05  LID-REF                  PIC 9(06).
001000           05  FILLER                   PIC X(300).
001010       FD  TRANSACTION-IN
001020           LABEL RECORD STANDARD.
001030       COPY TRANREC.
001040       FD  WORK-REPORT
001050           LABEL RECORD STANDARD.
001060       COPY WORKREC.
001070       SD  SORT-ALUNO.
001080       01  REG-SORT-ALUNO.
001090           05  STID-SORT                PIC 9(11).
001100           05  ALU-FNAME-SORT           PIC X(10).
001110           05  ALU-LNAME-SORT           PIC X(10).
001120           05  ALU-FATHER-SORT          PIC X(10).
001130           05  ALU-BIRTH-SORT           PIC X(10).
001140           05  ALU-IDS-SORT             PIC X(12).
001150           05  ALU-BORNCITY-SORT        PIC X(20).
001160           05  ALU-ADDRESS-SORT         PIC X(100).
001170           05  ALU-POSTAL-SORT          PIC 9(10).
001180           05  ALU-CPHONE-SORT          PIC X(11).
001190           05  ALU-HPHONE-SORT          PIC X(11).
001200           05  ALU-DEPT-SORT            PIC X(20).
001210           05  ALU-MAJOR-SORT           PIC X(30).
001220           05  ALU-MARRIED-SORT         PIC X(01).
001230           05  ALU-NATID-SORT           PIC 9(10).
001240           05  ALU-CCNT-SORT            PIC 9(02).
001250           05  ALU-CTAB-SORT OCCURS 10 TIMES.
001260               10  ALU-CID-SORT         PIC 9(05).
001270           05  ALU-MCNT-SORT            PIC 9(02).
001280           05  ALU-MTAB-SORT OCCURS 10 TIMES.
001290               10  ALU-MID-SORT         PIC 9(06).
001300           05  FILLER                   PIC X(10).
001310*
001320       WORKING-STORAGE SECTION.
001330       77  FILLER                  PIC X(26) VALUE
001340           '* INICIO WORKING-STORAGE *'.
001350*----------- STATUS DE ARQUIVOS -----------------------------------
001360       01  STATUS-ALU-IN           PIC X(02) VALUE SPACES.
001370       01  STATUS-ALU-OUT          PIC X(02) VALUE SPACES.
001380       01  STATUS-CUR-REF          PIC X(02) VALUE SPACES.
001390       01  STATUS-MES-REF          PIC X(02) VALUE SPACES.
001400       01  STATUS-TRANS            PIC X(02) VALUE SPACES.
001410       01  STATUS-WORK             PIC X(02) VALUE SPACES.
001420*----------- CHAVES DE FIM DE ARQUIVO ------------------------------
001430       01  WS-FIM-ALU              PIC X(01) VALUE 'N'.
001440           88  WS-EOF-ALU                        VALUE 'S'.
001450       01  WS-FIM-CUR-REF          PIC X(01) VALUE 'N'.
001460           88  WS-EOF-CUR-REF                     VALUE 'S'.
001470       01  WS-FIM-MES-REF          PIC X(01) VALUE 'N'.
001480           88  WS-EOF-MES-REF                     VALUE 'S'.
001490       01  WS-FIM-TRANS            PIC X(01) VALUE 'N'.
001500           88  WS-EOF-TRANS                       VALUE 'S'.
001510       01  WS-FIM-SORT-ALU         PIC X(01) VALUE 'N'.
001520*----------- TABELAS DE REFERENCIA (SO LEITURA) --------------------
001530       01  WS-QTD-CURSO-REF        PIC 9(05) COMP VALUE ZERO.
001540       01  WS-TAB-CURSO-REF.
001550           05  WS-CURSO-REF-CID OCCURS 500 TIMES
001560                                   INDEXED BY IX-CURSO-REF
001570                                   PIC 9(05).
001580       01  WS-CURSO-REF-ACHADO-SW  PIC X(01) VALUE 'N'.
001590           88  WS-CURSO-REF-ACHADO                VALUE 'S'.
001600       01  WS-QTD-MESTRE-REF       PIC 9(05) COMP VALUE ZERO.
001610       01  WS-TAB-MESTRE-REF.
001620           05  WS-MESTRE-REF-LID OCCURS 500 TIMES
001630                                   INDEXED BY IX-MESTRE-REF
001640                                   PIC 9(06).
001650       01  WS-MESTRE-REF-ACHADO-SW PIC X(01) VALUE 'N'.
001660           88  WS-MESTRE-REF-ACHADO                VALUE 'S'.
001670*----------- TABELA EM MEMORIA DO CADASTRO DE ALUNOS ----------------
001680       01  WS-QTD-ALUNO            PIC 9(05) COMP VALUE ZERO.
001690       01  WS-QTD-ALUNO-FINAL      PIC 9(05) COMP VALUE ZERO.
001700       01  WS-TAB-ALUNO.
001710           05  WS-ALUNO-ENTRY OCCURS 500 TIMES INDEXED BY IX-ALUNO.
001720               10  WS-ALUNO-SW         PIC X(01).
001730                   88  WS-ALUNO-ATIVO           VALUE 'S'.
001740                   88  WS-ALUNO-EXCLUIDO        VALUE 'N'.
001750               10  WS-ALUNO-STID       PIC 9(11).
001760               10  WS-ALUNO-FNAME      PIC X(10).
001770               10  WS-ALUNO-LNAME      PIC X(10).
001780               10  WS-ALUNO-FATHER     PIC X(10).
001790               10  WS-ALUNO-BIRTH      PIC X(10).
001800               10  WS-ALUNO-IDS        PIC X(12).
001810               10  WS-ALUNO-BORNCITY   PIC X(20).
001820               10  WS-ALUNO-ADDRESS    PIC X(100).
001830               10  WS-ALUNO-POSTAL     PIC 9(10).
001840               10  WS-ALUNO-CPHONE     PIC X(11).
001850               10  WS-ALUNO-HPHONE     PIC X(11).
001860               10  WS-ALUNO-DEPT       PIC X(20).
001870               10  WS-ALUNO-MAJOR      PIC X(30).
001880               10  WS-ALUNO-MARRIED    PIC X(01).
001890               10  WS-ALUNO-NATID      PIC 9(10).
001900               10  WS-ALUNO-CCNT       PIC 9(02).
001910               10  WS-ALUNO-CTAB OCCURS 10 TIMES.
001920                   15  WS-ALUNO-CID    PIC 9(05).
001930               10  WS-ALUNO-MCNT       PIC 9(02).
001940               10  WS-ALUNO-MTAB OCCURS 10 TIMES.
001950                   15  WS-ALUNO-MID    PIC 9(06).
001960       01  WS-ALUNO-ACHADO-SW      PIC X(01) VALUE 'N'.
001970           88  WS-ALUNO-ACHADO                   VALUE 'S'.
001980*----------- AREA DE ERROS DA TRANSACAO CORRENTE --------------------
001990       01  WS-QTD-ERRO             PIC 9(02) COMP VALUE ZERO.
002000       01  WS-ERRO-COD             PIC X(06).
002010       01  WS-ERRO-MSG             PIC X(40).
002020       01  WS-ERRO-STAGE OCCURS 5 TIMES INDEXED BY IX-ERRO.
002030           05  WS-ERRO-STAGE-COD   PIC X(06).
002040           05  WS-ERRO-STAGE-MSG   PIC X(40).
002050*----------- SUBSCRITOS AUXILIARES PARA AS LISTAS DE DISCIPLINAS -----
002060*    E PROFESSORES DO ALUNO
002070       01  WS-SUB-CTAB             PIC 9(02) COMP.
002080       01  WS-SUB-MTAB             PIC 9(02) COMP.
002090*----------- CONTADORES DE CONTROLE (TOTAIS) -------------------------
002100       01  WS-CONT-LIDOS           PIC 9(06) COMP VALUE ZERO.
002110       01  WS-CONT-INCLUIDOS       PIC 9(06) COMP VALUE ZERO.
002120       01  WS-CONT-ALTERADOS       PIC 9(06) COMP VALUE ZERO.
002130       01  WS-CONT-EXCLUIDOS       PIC 9(06) COMP VALUE ZERO.
002140       01  WS-CONT-CONSULTADOS     PIC 9(06) COMP VALUE ZERO.
002150       01  WS-CONT-REJEITADOS      PIC 9(06) COMP VALUE ZERO.
002160*----------- COPYBOOKS DA BIBLIOTECA DE VALIDACAO E TABELAS ----------
002170       COPY VALIDWS.
002180       COPY REFTAB.
002190*
002200       PROCEDURE DIVISION.
002210*
002220       0100-INICIO.
002230           PERFORM 0110-ABRE-ARQUIVOS THRU 0110-EXIT.
002240           PERFORM 0120-CARREGA-CURSO-REF THRU 0120-EXIT.
002250           PERFORM 0130-CARREGA-MESTRE-REF THRU 0130-EXIT.
002260           PERFORM 0140-CARREGA-ALUNO THRU 0140-EXIT.
002270           OPEN INPUT TRANSACTION-IN.
002280           PERFORM 0200-LE-TRANSACAO THRU 0200-EXIT.
002290           PERFORM 0300-DESPACHA THRU 0300-EXIT
002300               UNTIL WS-EOF-TRANS.
002310           CLOSE TRANSACTION-IN.
002320           PERFORM 0900-FIM-ALUNO THRU 0900-EXIT.
002330           STOP RUN.
002340*
002350       0110-ABRE-ARQUIVOS.
002360           OPEN INPUT CURSO-REF.
002370           OPEN INPUT MESTRE-REF.
002380           OPEN INPUT ALUNO-MASTER-IN.
002390           OPEN EXTEND WORK-REPORT.
002400       0110-EXIT.
002410           EXIT.
002420*-----------------------------------------------------------------
002430*    CARGA DO CADASTRO DE CURSOS (JA ATUALIZADO) PARA REFERENCIA
002440*-----------------------------------------------------------------
002450       0120-CARREGA-CURSO-REF.
002460           PERFORM 0121-LE-UM-CURSO-REF THRU 0121-EXIT.
002470           PERFORM 0122-GUARDA-UM-CURSO-REF THRU 0122-EXIT
002480               UNTIL WS-EOF-CUR-REF.
002490           CLOSE CURSO-REF.
002500       0120-EXIT.
002510           EXIT.
002520*
002530       0121-LE-UM-CURSO-REF.
002540           READ CURSO-REF
002550               AT END SET WS-EOF-CUR-REF TO TRUE
002560           END-READ.
002570       0121-EXIT.
002580           EXIT.
002590*
002600       0122-GUARDA-UM-CURSO-REF.
002610           ADD 1 TO WS-QTD-CURSO-REF.
002620           SET IX-CURSO-REF TO WS-QTD-CURSO-REF.
002630           MOVE CID-REF TO WS-CURSO-REF-CID (IX-CURSO-REF).
002640           PERFORM 0121-LE-UM-CURSO-REF THRU 0121-EXIT.
002650       0122-EXIT.
002660           EXIT.
002670*-----------------------------------------------------------------
002680*    CARGA DO CADASTRO DE PROFESSORES (JA ATUALIZADO) P/ REFERENCIA
002690*-----------------------------------------------------------------
002700       0130-CARREGA-MESTRE-REF.
002710           PERFORM 0131-LE-UM-MESTRE-REF THRU 0131-EXIT.
002720           PERFORM 0132-GUARDA-UM-MESTRE-REF THRU 0132-EXIT
002730               UNTIL WS-EOF-MES-REF.
002740           CLOSE MESTRE-REF.
002750       0130-EXIT.
002760           EXIT.
002770*
002780       0131-LE-UM-MESTRE-REF.
002790           READ MESTRE-REF
002800               AT END SET WS-EOF-MES-REF TO TRUE
002810           END-READ.
002820       0131-EXIT.
002830           EXIT.
002840*
002850       0132-GUARDA-UM-MESTRE-REF.
002860           ADD 1 TO WS-QTD-MESTRE-REF.
002870           SET IX-MESTRE-REF TO WS-QTD-MESTRE-REF.
002880           MOVE LID-REF TO WS-MESTRE-REF-LID (IX-MESTRE-REF).
002890           PERFORM 0131-LE-UM-MESTRE-REF THRU 0131-EXIT.
002900       0132-EXIT.
002910           EXIT.
002920*-----------------------------------------------------------------
002930*    CARGA DO CADASTRO DE ALUNOS PARA A TABELA EM MEMORIA
002940*-----------------------------------------------------------------
002950       0140-CARREGA-ALUNO.
002960           PERFORM 0141-LE-UM-ALUNO THRU 0141-EXIT.
002970           PERFORM 0142-GUARDA-UM-ALUNO THRU 0142-EXIT
002980               UNTIL WS-EOF-ALU.
002990           CLOSE ALUNO-MASTER-IN.
003000       0140-EXIT.
003010           EXIT.
003020*
003030       0141-LE-UM-ALUNO.
003040           READ ALUNO-MASTER-IN
003050               AT END SET WS-EOF-ALU TO TRUE
003060           END-READ.
003070       0141-EXIT.
003080           EXIT.
003090*
003100       0142-GUARDA-UM-ALUNO.
003110           ADD 1 TO WS-QTD-ALUNO.
003120           SET IX-ALUNO TO WS-QTD-ALUNO.
003130           SET WS-ALUNO-ATIVO (IX-ALUNO) TO TRUE.
003140           MOVE STID TO WS-ALUNO-STID (IX-ALUNO).
003150           MOVE ALU-FNAME TO WS-ALUNO-FNAME (IX-ALUNO).
003160           MOVE ALU-LNAME TO WS-ALUNO-LNAME (IX-ALUNO).
003170           MOVE ALU-FATHER TO WS-ALUNO-FATHER (IX-ALUNO).
003180           MOVE ALU-BIRTH TO WS-ALUNO-BIRTH (IX-ALUNO).
003190           MOVE ALU-IDS TO WS-ALUNO-IDS (IX-ALUNO).
003200           MOVE ALU-BORNCITY TO WS-ALUNO-BORNCITY (IX-ALUNO).
003210           MOVE ALU-ADDRESS TO WS-ALUNO-ADDRESS (IX-ALUNO).
003220           MOVE ALU-POSTALCODE TO WS-ALUNO-POSTAL (IX-ALUNO).
003230           MOVE ALU-CPHONE TO WS-ALUNO-CPHONE (IX-ALUNO).
003240           MOVE ALU-HPHONE TO WS-ALUNO-HPHONE (IX-ALUNO).
003250           MOVE ALU-DEPARTMENT TO WS-ALUNO-DEPT (IX-ALUNO).
003260           MOVE ALU-MAJOR TO WS-ALUNO-MAJOR (IX-ALUNO).
003270           MOVE ALU-MARRIED TO WS-ALUNO-MARRIED (IX-ALUNO).
003280           MOVE ALU-NATID TO WS-ALUNO-NATID (IX-ALUNO).
003290           MOVE ALU-COURSE-CNT TO WS-ALUNO-CCNT (IX-ALUNO).
003300           MOVE ALU-MASTER-CNT TO WS-ALUNO-MCNT (IX-ALUNO).
003310           MOVE 1 TO WS-SUB-CTAB.
003320           PERFORM 0143-COPIA-CURSO-TAB THRU 0143-EXIT
003330               UNTIL WS-SUB-CTAB > 10.
003340           MOVE 1 TO WS-SUB-MTAB.
003350           PERFORM 0144-COPIA-MESTRE-TAB THRU 0144-EXIT
003360               UNTIL WS-SUB-MTAB > 10.
003370           PERFORM 0141-LE-UM-ALUNO THRU 0141-EXIT.
003380       0142-EXIT.
003390           EXIT.
003400*
003410       0143-COPIA-CURSO-TAB.
003420           MOVE ALU-COURSE-ID (WS-SUB-CTAB)
003430               TO WS-ALUNO-CID (IX-ALUNO WS-SUB-CTAB).
003440           ADD 1 TO WS-SUB-CTAB.
003450       0143-EXIT.
003460           EXIT.
003470*
003480       0144-COPIA-MESTRE-TAB.
003490           MOVE ALU-MASTER-ID (WS-SUB-MTAB)
003500               TO WS-ALUNO-MID (IX-ALUNO WS-SUB-MTAB).
003510           ADD 1 TO WS-SUB-MTAB.
003520       0144-EXIT.
003530           EXIT.
003540*-----------------------------------------------------------------
003550*    LEITURA DO ARQUIVO DE TRANSACOES - SO INTERESSA ENTITY 'S'
003560*-----------------------------------------------------------------
003570       0200-LE-TRANSACAO.
003580           READ TRANSACTION-IN
003590               AT END SET WS-EOF-TRANS TO TRUE
003600           END-READ.
003610           IF NOT WS-EOF-TRANS AND NOT TRAN-E-ALUNO
003620               GO TO 0200-LE-TRANSACAO.
003630       0200-EXIT.
003640           EXIT.
003650*-----------------------------------------------------------------
003660*    DESPACHO DA TRANSACAO PELO TIPO (A/U/D/G)
003670*-----------------------------------------------------------------
003680       0300-DESPACHA.
003690           ADD 1 TO WS-CONT-LIDOS.
003700           MOVE 0 TO WS-QTD-ERRO.
003710           IF TRAN-INCLUSAO
003720               PERFORM 0400-INCLUSAO-ALUNO THRU 0400-EXIT.
003730           IF TRAN-ALTERACAO
003740               PERFORM 0500-ALTERACAO-ALUNO THRU 0500-EXIT.
003750           IF TRAN-EXCLUSAO
003760               PERFORM 0600-EXCLUSAO-ALUNO THRU 0600-EXIT.
003770           IF TRAN-CONSULTA
003780               PERFORM 0700-CONSULTA-ALUNO THRU 0700-EXIT.
003790           PERFORM 0800-GRAVA-DETALHE THRU 0800-EXIT.
003800           PERFORM 0200-LE-TRANSACAO THRU 0200-EXIT.
003810       0300-EXIT.
003820           EXIT.
003830*-----------------------------------------------------------------
003840*    PROCURA DE UM ALUNO ATIVO NA TABELA PELO STID DA TRANSACAO
003850*-----------------------------------------------------------------
003860       0440-PROCURA-ALUNO.
003870           SET IX-ALUNO TO 1.
003880           MOVE 'N' TO WS-ALUNO-ACHADO-SW.
003890           PERFORM 0441-TESTA-ALUNO THRU 0441-EXIT
003900               UNTIL IX-ALUNO > WS-QTD-ALUNO OR WS-ALUNO-ACHADO.
003910       0440-EXIT.
003920           EXIT.
003930*
003940       0441-TESTA-ALUNO.
003950           IF WS-ALUNO-ATIVO (IX-ALUNO)
003960              AND WS-ALUNO-STID (IX-ALUNO) = TA-STID
003970               MOVE 'S' TO WS-ALUNO-ACHADO-SW
003980           ELSE
003990               SET IX-ALUNO UP BY 1.
004000       0441-EXIT.
004010           EXIT.
004020*-----------------------------------------------------------------
004030*    PROCURA DE UM CURSO NA TABELA DE REFERENCIA (LISTA DE
004040*    DISCIPLINAS MATRICULADAS, SUBSCRITO EM WS-SUB-CTAB)
004050*-----------------------------------------------------------------
004060       0445-PROCURA-CURSO-REF.
004070           SET IX-CURSO-REF TO 1.
004080           MOVE 'N' TO WS-CURSO-REF-ACHADO-SW.
004090           PERFORM 0446-TESTA-CURSO-REF THRU 0446-EXIT
004100               UNTIL IX-CURSO-REF > WS-QTD-CURSO-REF
004110                  OR WS-CURSO-REF-ACHADO.
004120       0445-EXIT.
004130           EXIT.
004140*
004150       0446-TESTA-CURSO-REF.
004160           IF WS-CURSO-REF-CID (IX-CURSO-REF)
004170              = TA-COURSE-ID (WS-SUB-CTAB)
004180               MOVE 'S' TO WS-CURSO-REF-ACHADO-SW
004190           ELSE
004200               SET IX-CURSO-REF UP BY 1.
004210       0446-EXIT.
004220           EXIT.
004230*-----------------------------------------------------------------
004240*    PROCURA DE UM PROFESSOR NA TABELA DE REFERENCIA (LISTA DE
004250*    PROFESSORES DO ALUNO, SUBSCRITO EM WS-SUB-MTAB)
004260*-----------------------------------------------------------------
004270       0447-PROCURA-MESTRE-REF.
004280           SET IX-MESTRE-REF TO 1.
004290           MOVE 'N' TO WS-MESTRE-REF-ACHADO-SW.
004300           PERFORM 0448-TESTA-MESTRE-REF THRU 0448-EXIT
004310               UNTIL IX-MESTRE-REF > WS-QTD-MESTRE-REF
004320                  OR WS-MESTRE-REF-ACHADO.
004330       0447-EXIT.
004340           EXIT.
004350*
004360       0448-TESTA-MESTRE-REF.
004370           IF WS-MESTRE-REF-LID (IX-MESTRE-REF)
004380              = TA-MASTER-ID (WS-SUB-MTAB)
004390               MOVE 'S' TO WS-MESTRE-REF-ACHADO-SW
004400           ELSE
004410               SET IX-MESTRE-REF UP BY 1.
004420       0448-EXIT.
004430           EXIT.
004440*-----------------------------------------------------------------
004450*    INCLUSAO (ADD) - REGRA 21: CHAVE DUPLICADA REJEITA IMEDIATO
004460*-----------------------------------------------------------------
004470       0400-INCLUSAO-ALUNO.
004480           PERFORM 0440-PROCURA-ALUNO THRU 0440-EXIT.
004490           IF WS-ALUNO-ACHADO
004500               MOVE 'SDUP1 ' TO WS-ERRO-COD
004510               MOVE 'ALREADY EXISTS, KEY MUST BE UNIQUE'
004520                   TO WS-ERRO-MSG
004530               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004540           ELSE
004550*              REGRAS 1-4 - FORMATO DO STID (SO NA INCLUSAO - A
004560*              CHAVE E IMUTAVEL, NA ALTERACAO E USADA SO PARA
004570*              LOCALIZAR O REGISTRO).
004580               PERFORM 0455-VALIDA-STID THRU 0455-EXIT
004590               PERFORM 0450-REGRAS-ALUNO THRU 0450-EXIT
004600*              REGRA 11 - ENDERECO NO ALFABETO NACIONAL E SO
004610*              CONFERIDA NA INCLUSAO, IGUAL NO SISTEMA DE ORIGEM.
004620               IF TA-ADDRESS NOT = SPACES
004630                   MOVE TA-ADDRESS(1:100) TO WS-VAL-CAMPO(1:100)
004640                   MOVE 100 TO WS-VAL-TAM
004650                   PERFORM 8200-VALIDA-NOME THRU 8200-EXIT
004660                   IF WS-VAL-ERRO
004670                       MOVE 'SADDR2' TO WS-ERRO-COD
004680                       MOVE 'ADDRESS HAS INVALID CHARACTERS'
004690                           TO WS-ERRO-MSG
004700                       PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004710                   END-IF
004720               END-IF
004730               IF WS-QTD-ERRO = 0
004740                   PERFORM 0460-INSERE-ALUNO THRU 0460-EXIT.
004750       0400-EXIT.
004760           EXIT.
004770*
004780       0455-VALIDA-STID.
004790           IF TA-STID NOT NUMERIC
004800               MOVE 'STID1 ' TO WS-ERRO-COD
004810               MOVE 'MUST BE 11 DIGITS' TO WS-ERRO-MSG
004820               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004830           ELSE
004840               IF TA-STID(1:3) NOT = '400'
004845                  AND TA-STID(1:3) NOT = '401'
004850                  AND TA-STID(1:3) NOT = '402'
004855                   MOVE 'STID2 ' TO WS-ERRO-COD
004860                   MOVE 'YEAR PREFIX MUST BE 400/401/402'
004870                       TO WS-ERRO-MSG
004880                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004890               END-IF
004900               IF TA-STID(4:6) NOT = '114150'
004910                   MOVE 'STID3 ' TO WS-ERRO-COD
004920                   MOVE 'FIXED FIELD MUST BE 114150' TO WS-ERRO-MSG
004930                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004940               END-IF
004950               IF TA-STID(10:2) = '00'
004960                   MOVE 'STID4 ' TO WS-ERRO-COD
004970                   MOVE 'INDEX MUST BE 01 TO 99' TO WS-ERRO-MSG
004980                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004990               END-IF
005000           END-IF.
005010       0455-EXIT.
005020           EXIT.
005030*
005040       0460-INSERE-ALUNO.
005050           ADD 1 TO WS-QTD-ALUNO.
005060           SET IX-ALUNO TO WS-QTD-ALUNO.
005070           SET WS-ALUNO-ATIVO (IX-ALUNO) TO TRUE.
005080           MOVE TA-STID TO WS-ALUNO-STID (IX-ALUNO).
005090           MOVE TA-FNAME TO WS-ALUNO-FNAME (IX-ALUNO).
005100           MOVE TA-LNAME TO WS-ALUNO-LNAME (IX-ALUNO).
005110           MOVE TA-FATHER TO WS-ALUNO-FATHER (IX-ALUNO).
005120           MOVE TA-BIRTH TO WS-ALUNO-BIRTH (IX-ALUNO).
005130           MOVE TA-IDS TO WS-ALUNO-IDS (IX-ALUNO).
005140           MOVE TA-BORNCITY TO WS-ALUNO-BORNCITY (IX-ALUNO).
005150           MOVE TA-ADDRESS TO WS-ALUNO-ADDRESS (IX-ALUNO).
005160           MOVE TA-POSTALCODE TO WS-ALUNO-POSTAL (IX-ALUNO).
005170           MOVE TA-CPHONE TO WS-ALUNO-CPHONE (IX-ALUNO).
005180           MOVE TA-HPHONE TO WS-ALUNO-HPHONE (IX-ALUNO).
005190           MOVE TA-DEPARTMENT TO WS-ALUNO-DEPT (IX-ALUNO).
005200           MOVE TA-MAJOR TO WS-ALUNO-MAJOR (IX-ALUNO).
005210           MOVE TA-MARRIED TO WS-ALUNO-MARRIED (IX-ALUNO).
005220           MOVE TA-NATID TO WS-ALUNO-NATID (IX-ALUNO).
005230           MOVE TA-COURSE-CNT TO WS-ALUNO-CCNT (IX-ALUNO).
005240           MOVE TA-MASTER-CNT TO WS-ALUNO-MCNT (IX-ALUNO).
005250           MOVE 1 TO WS-SUB-CTAB.
005260           PERFORM 0465-COPIA-CURSO-TRAN THRU 0465-EXIT
005270               UNTIL WS-SUB-CTAB > 10.
005280           MOVE 1 TO WS-SUB-MTAB.
005290           PERFORM 0466-COPIA-MESTRE-TRAN THRU 0466-EXIT
005300               UNTIL WS-SUB-MTAB > 10.
005310           ADD 1 TO WS-CONT-INCLUIDOS.
005320       0460-EXIT.
005330           EXIT.
005340*
005350       0465-COPIA-CURSO-TRAN.
005360           MOVE TA-COURSE-ID (WS-SUB-CTAB)
005370               TO WS-ALUNO-CID (IX-ALUNO WS-SUB-CTAB).
005380           ADD 1 TO WS-SUB-CTAB.
005390       0465-EXIT.
005400           EXIT.
005410*
005420       0466-COPIA-MESTRE-TRAN.
005430           MOVE TA-MASTER-ID (WS-SUB-MTAB)
005440               TO WS-ALUNO-MID (IX-ALUNO WS-SUB-MTAB).
005450           ADD 1 TO WS-SUB-MTAB.
005460       0466-EXIT.
005470           EXIT.
005480*-----------------------------------------------------------------
005490*    REGRAS DE CONTEUDO COMUNS A INCLUSAO E ALTERACAO (SO TESTA
005500*    CAMPOS PREENCHIDOS). REGRAS 5,6,7,8,9,10,12,14,15,16,17,18,
005510*    19,20 DO CONJUNTO DE ALUNOS. TAMANHO DO ENDERECO (10) E O
005520*    FORMATO DA CERTIDAO SAO ESTRUTURALMENTE GARANTIDOS PELO
005530*    PIC X DO LAYOUT ONDE APLICAVEL.
005540*-----------------------------------------------------------------
005550       0450-REGRAS-ALUNO.
005560           IF TA-FNAME NOT = SPACES
005570               MOVE TA-FNAME TO WS-VAL-CAMPO
005580               MOVE 10 TO WS-VAL-TAM
005590               PERFORM 8200-VALIDA-NOME THRU 8200-EXIT
005600               IF WS-VAL-ERRO
005610                   MOVE 'SFNAM1' TO WS-ERRO-COD
005620                   MOVE 'FIRST NAME HAS INVALID CHARACTERS'
005630                       TO WS-ERRO-MSG
005640                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
005650               END-IF
005660           END-IF.
005670           IF TA-LNAME NOT = SPACES
005680               MOVE TA-LNAME TO WS-VAL-CAMPO
005690               MOVE 10 TO WS-VAL-TAM
005700               PERFORM 8200-VALIDA-NOME THRU 8200-EXIT
005710               IF WS-VAL-ERRO
005720                   MOVE 'SLNAM1' TO WS-ERRO-COD
005730                   MOVE 'LAST NAME HAS INVALID CHARACTERS'
005740                       TO WS-ERRO-MSG
005750                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
005760               END-IF
005770           END-IF.
005780           IF TA-FATHER NOT = SPACES
005790               MOVE TA-FATHER TO WS-VAL-CAMPO
005800               MOVE 10 TO WS-VAL-TAM
005810               PERFORM 8200-VALIDA-NOME THRU 8200-EXIT
005820               IF WS-VAL-ERRO
005830                   MOVE 'SFATH1' TO WS-ERRO-COD
005840                   MOVE 'FATHER NAME HAS INVALID CHARACTERS'
005850                       TO WS-ERRO-MSG
005860                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
005870               END-IF
005880           END-IF.
005890           IF TA-BIRTH NOT = SPACES
005900               MOVE TA-BIRTH TO WS-VAL-CAMPO
005910               PERFORM 8100-VALIDA-DATA THRU 8100-EXIT
005920               IF WS-VAL-ERRO
005930                   MOVE 'SBRTH1' TO WS-ERRO-COD
005940                   MOVE 'BIRTH DATE IS NOT VALID' TO WS-ERRO-MSG
005950                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
005960               END-IF
005970           END-IF.
005980           IF TA-IDS NOT = SPACES
005990               IF TA-IDS(2:1) NOT = '/'
006000                  OR TA-IDS(3:2) NOT NUMERIC
006010                  OR TA-IDS(5:1) NOT = SPACE
006020                  OR TA-IDS(6:6) NOT NUMERIC
006030                   MOVE 'SIDS1 ' TO WS-ERRO-COD
006040                   MOVE 'BIRTH CERTIFICATE FORMAT IS WRONG'
006050                       TO WS-ERRO-MSG
006060                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
006070               ELSE
006080                   MOVE TA-IDS(1:1) TO WS-VAL-CAMPO
006090                   MOVE 1 TO WS-VAL-TAM
006100                   PERFORM 8200-VALIDA-NOME THRU 8200-EXIT
006110                   IF WS-VAL-ERRO
006120                       MOVE 'SIDS1 ' TO WS-ERRO-COD
006130                       MOVE 'BIRTH CERTIFICATE FORMAT IS WRONG'
006140                           TO WS-ERRO-MSG
006150                       PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
006160                   END-IF
006170               END-IF
006180           END-IF.
006190           IF TA-BORNCITY NOT = SPACES
006200               MOVE TA-BORNCITY TO WS-VAL-CAMPO
006210               PERFORM 8400-VALIDA-CIDADE THRU 8400-EXIT
006220               IF WS-VAL-ERRO
006230                   MOVE 'SCITY1' TO WS-ERRO-COD
006240                   MOVE 'BORN CITY NOT FOUND' TO WS-ERRO-MSG
006250                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
006260               END-IF
006270           END-IF.
006280           IF TA-POSTALCODE NOT = 0
006290               IF TA-POSTALCODE NOT NUMERIC
006300                   MOVE 'SPOST1' TO WS-ERRO-COD
006310                   MOVE 'POSTAL CODE MUST BE 10 DIGITS'
006320                       TO WS-ERRO-MSG
006330                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
006340               END-IF
006350           END-IF.
006360           IF TA-CPHONE NOT = SPACES
006370               IF TA-CPHONE(1:2) NOT = '09'
006380                  OR TA-CPHONE(3:9) NOT NUMERIC
006390                   MOVE 'SCPHO1' TO WS-ERRO-COD
006400                   MOVE 'MOBILE PHONE MUST START WITH 09'
006410                       TO WS-ERRO-MSG
006420                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
006430               END-IF
006440           END-IF.
006450           IF TA-HPHONE NOT = SPACES
006460               IF TA-HPHONE(1:3) NOT = '066'
006470                  OR TA-HPHONE(1:11) NOT NUMERIC
006480                   MOVE 'SHPHO1' TO WS-ERRO-COD
006490                   MOVE 'LANDLINE MUST START WITH 066'
006500                       TO WS-ERRO-MSG
006510                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
006520               END-IF
006530           END-IF.
006540           IF TA-DEPARTMENT NOT = SPACES
006550               MOVE TA-DEPARTMENT TO WS-VAL-CAMPO
006560               PERFORM 8500-VALIDA-FACULDADE THRU 8500-EXIT
006570               IF WS-VAL-ERRO
006580                   MOVE 'SDEPT1' TO WS-ERRO-COD
006590                   MOVE 'DEPARTMENT NOT FOUND' TO WS-ERRO-MSG
006600                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
006610               END-IF
006620           END-IF.
006630           IF TA-MAJOR NOT = SPACES
006640               MOVE TA-MAJOR TO WS-VAL-CAMPO
006650               PERFORM 8600-VALIDA-CURSO-ENG THRU 8600-EXIT
006660               IF WS-VAL-ERRO
006670                   MOVE 'SMAJR1' TO WS-ERRO-COD
006680                   MOVE 'MAJOR NOT FOUND' TO WS-ERRO-MSG
006690                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
006700               END-IF
006710           END-IF.
006720           IF TA-MARRIED NOT = SPACES
006730               IF TA-MARRIED NOT = 'M' AND TA-MARRIED NOT = 'S'
006740                   MOVE 'SMARR1' TO WS-ERRO-COD
006750                   MOVE 'MARITAL STATUS MUST BE M OR S'
006760                       TO WS-ERRO-MSG
006770                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
006780               END-IF
006790           END-IF.
006800           IF TA-NATID NOT = 0
006810               MOVE TA-NATID TO WS-VAL-CAMPO(1:10)
006820               PERFORM 8700-VALIDA-COD-MELLI THRU 8700-EXIT
006830               IF WS-VAL-ERRO
006840                   MOVE 'SNATD1' TO WS-ERRO-COD
006850                   MOVE 'CODE MELLI IS INCORRECT' TO WS-ERRO-MSG
006860                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
006870               END-IF
006880           END-IF.
006890           IF TA-COURSE-CNT NOT = 0
006900               MOVE 1 TO WS-SUB-CTAB
006910               PERFORM 0480-TESTA-CURSO-MATRIC THRU 0480-EXIT
006920                   UNTIL WS-SUB-CTAB > TA-COURSE-CNT
006930           END-IF.
006940           IF TA-MASTER-CNT NOT = 0
006950               MOVE 1 TO WS-SUB-MTAB
006960               PERFORM 0481-TESTA-MESTRE-ALUNO THRU 0481-EXIT
006970                   UNTIL WS-SUB-MTAB > TA-MASTER-CNT
006980           END-IF.
006990       0450-EXIT.
007000           EXIT.
007010*
007020       0480-TESTA-CURSO-MATRIC.
007030           PERFORM 0445-PROCURA-CURSO-REF THRU 0445-EXIT.
007040           IF NOT WS-CURSO-REF-ACHADO
007050               MOVE 'SCRSE1' TO WS-ERRO-COD
007060               MOVE 'LESSON WITH THIS ID NOT FOUND' TO WS-ERRO-MSG
007070               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
007080           END-IF.
007090           ADD 1 TO WS-SUB-CTAB.
007100       0480-EXIT.
007110           EXIT.
007120*
007130       0481-TESTA-MESTRE-ALUNO.
007140           PERFORM 0447-PROCURA-MESTRE-REF THRU 0447-EXIT.
007150           IF NOT WS-MESTRE-REF-ACHADO
007160               MOVE 'SMSTR1' TO WS-ERRO-COD
007170               MOVE 'MASTER WITH THIS ID NOT FOUND' TO WS-ERRO-MSG
007180               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
007190           END-IF.
007200           ADD 1 TO WS-SUB-MTAB.
007210       0481-EXIT.
007220           EXIT.
007230*-----------------------------------------------------------------
007240*    ALTERACAO (UPDATE) - REJEITA SE NAO ENCONTRADO OU SE NENHUM
007250*    CAMPO FOI INFORMADO. A REGRA 11 (ENDERECO/ALFABETO) NAO E
007260*    REPETIDA AQUI - SO VALE NA INCLUSAO, IGUAL NO SISTEMA ANTIGO.
007270*-----------------------------------------------------------------
007280       0500-ALTERACAO-ALUNO.
007290           PERFORM 0440-PROCURA-ALUNO THRU 0440-EXIT.
007300           IF NOT WS-ALUNO-ACHADO
007310               MOVE 'SNOTFD' TO WS-ERRO-COD
007320               MOVE 'NOT FOUND' TO WS-ERRO-MSG
007330               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
007340           ELSE
007350               IF TA-FNAME = SPACES AND TA-LNAME = SPACES
007360                  AND TA-FATHER = SPACES AND TA-BIRTH = SPACES
007370                  AND TA-IDS = SPACES AND TA-BORNCITY = SPACES
007380                  AND TA-ADDRESS = SPACES AND TA-POSTALCODE = 0
007390                  AND TA-CPHONE = SPACES AND TA-HPHONE = SPACES
007400                  AND TA-DEPARTMENT = SPACES AND TA-MAJOR = SPACES
007410                  AND TA-MARRIED = SPACES AND TA-NATID = 0
007420                  AND TA-COURSE-CNT = 0 AND TA-MASTER-CNT = 0
007430                   MOVE 'NOFLDS' TO WS-ERRO-COD
007440                   MOVE 'NO FIELDS PROVIDED FOR UPDATE'
007450                       TO WS-ERRO-MSG
007460                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
007470               ELSE
007480                   PERFORM 0450-REGRAS-ALUNO THRU 0450-EXIT
007490                   IF WS-QTD-ERRO = 0
007500                       PERFORM 0560-GRAVA-ALTERACAO THRU 0560-EXIT.
007510       0500-EXIT.
007520           EXIT.
007530*
007540       0560-GRAVA-ALTERACAO.
007550           IF TA-FNAME NOT = SPACES
007560               MOVE TA-FNAME TO WS-ALUNO-FNAME (IX-ALUNO).
007570           IF TA-LNAME NOT = SPACES
007580               MOVE TA-LNAME TO WS-ALUNO-LNAME (IX-ALUNO).
007590           IF TA-FATHER NOT = SPACES
007600               MOVE TA-FATHER TO WS-ALUNO-FATHER (IX-ALUNO).
007610           IF TA-BIRTH NOT = SPACES
007620               MOVE TA-BIRTH TO WS-ALUNO-BIRTH (IX-ALUNO).
007630           IF TA-IDS NOT = SPACES
007640               MOVE TA-IDS TO WS-ALUNO-IDS (IX-ALUNO).
007650           IF TA-BORNCITY NOT = SPACES
007660               MOVE TA-BORNCITY TO WS-ALUNO-BORNCITY (IX-ALUNO).
007670           IF TA-ADDRESS NOT = SPACES
007680               MOVE TA-ADDRESS TO WS-ALUNO-ADDRESS (IX-ALUNO).
007690           IF TA-POSTALCODE NOT = 0
007700               MOVE TA-POSTALCODE TO WS-ALUNO-POSTAL (IX-ALUNO).
007710           IF TA-CPHONE NOT = SPACES
007720               MOVE TA-CPHONE TO WS-ALUNO-CPHONE (IX-ALUNO).
007730           IF TA-HPHONE NOT = SPACES
007740               MOVE TA-HPHONE TO WS-ALUNO-HPHONE (IX-ALUNO).
007750           IF TA-DEPARTMENT NOT = SPACES
007760               MOVE TA-DEPARTMENT TO WS-ALUNO-DEPT (IX-ALUNO).
007770           IF TA-MAJOR NOT = SPACES
007780               MOVE TA-MAJOR TO WS-ALUNO-MAJOR (IX-ALUNO).
007790           IF TA-MARRIED NOT = SPACES
007800               MOVE TA-MARRIED TO WS-ALUNO-MARRIED (IX-ALUNO).
007810           IF TA-NATID NOT = 0
007820               MOVE TA-NATID TO WS-ALUNO-NATID (IX-ALUNO).
007830           IF TA-COURSE-CNT NOT = 0
007840               MOVE TA-COURSE-CNT TO WS-ALUNO-CCNT (IX-ALUNO)
007850               MOVE 1 TO WS-SUB-CTAB
007860               PERFORM 0465-COPIA-CURSO-TRAN THRU 0465-EXIT
007870                   UNTIL WS-SUB-CTAB > 10.
007880           IF TA-MASTER-CNT NOT = 0
007890               MOVE TA-MASTER-CNT TO WS-ALUNO-MCNT (IX-ALUNO)
007900               MOVE 1 TO WS-SUB-MTAB
007910               PERFORM 0466-COPIA-MESTRE-TRAN THRU 0466-EXIT
007920                   UNTIL WS-SUB-MTAB > 10.
007930           ADD 1 TO WS-CONT-ALTERADOS.
007940       0560-EXIT.
007950           EXIT.
007960*-----------------------------------------------------------------
007970*    EXCLUSAO (DELETE)
007980*-----------------------------------------------------------------
007990       0600-EXCLUSAO-ALUNO.
008000           PERFORM 0440-PROCURA-ALUNO THRU 0440-EXIT.
008010           IF NOT WS-ALUNO-ACHADO
008020               MOVE 'SNOTFD' TO WS-ERRO-COD
008030               MOVE 'NOT FOUND' TO WS-ERRO-MSG
008040               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
008050           ELSE
008060               SET WS-ALUNO-EXCLUIDO (IX-ALUNO) TO TRUE
008070               ADD 1 TO WS-CONT-EXCLUIDOS.
008080       0600-EXIT.
008090           EXIT.
008100*-----------------------------------------------------------------
008110*    CONSULTA (GET/INQUIRY)
008120*-----------------------------------------------------------------
008130       0700-CONSULTA-ALUNO.
008140           PERFORM 0440-PROCURA-ALUNO THRU 0440-EXIT.
008150           IF NOT WS-ALUNO-ACHADO
008160               MOVE 'SNOTFD' TO WS-ERRO-COD
008170               MOVE 'NOT FOUND' TO WS-ERRO-MSG
008180               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
008190           ELSE
008200               ADD 1 TO WS-CONT-CONSULTADOS.
008210       0700-EXIT.
008220           EXIT.
008230*-----------------------------------------------------------------
008240*    EMPILHA UM ERRO NA AREA DE ERROS DA TRANSACAO (MAXIMO 5)
008250*-----------------------------------------------------------------
008260       0850-REGISTRA-ERRO.
008270           IF WS-QTD-ERRO < 5
008280               ADD 1 TO WS-QTD-ERRO
008290               SET IX-ERRO TO WS-QTD-ERRO
008300               MOVE WS-ERRO-COD TO WS-ERRO-STAGE-COD (IX-ERRO)
008310               MOVE WS-ERRO-MSG TO WS-ERRO-STAGE-MSG (IX-ERRO).
008320       0850-EXIT.
008330           EXIT.
008340*-----------------------------------------------------------------
008350*    GRAVA O REGISTRO DE DETALHE DA TRANSACAO NO WORKAUD
008360*-----------------------------------------------------------------
008370       0800-GRAVA-DETALHE.
008380           MOVE 'D' TO WD-TIPO-REG.
008390           MOVE 'S' TO WD-ENTITY.
008400           MOVE TRAN-TYPE TO WD-TRAN-TYPE.
008410           MOVE TA-STID TO WD-CHAVE.
008420           MOVE WS-QTD-ERRO TO WD-QTD-ERROS.
008430           IF WS-QTD-ERRO = 0
008440               MOVE 'APPLIED ' TO WD-DISPOSICAO
008450           ELSE
008460               MOVE 'REJECTED' TO WD-DISPOSICAO
008470               ADD 1 TO WS-CONT-REJEITADOS
008480               SET IX-ERRO TO 1
008490               PERFORM 0810-COPIA-ERRO THRU 0810-EXIT
008500                   UNTIL IX-ERRO > WS-QTD-ERRO.
008510           WRITE REG-WORK FROM WORK-REC-DETALHE.
008520       0800-EXIT.
008530           EXIT.
008540*
008550       0810-COPIA-ERRO.
008560           MOVE WS-ERRO-STAGE-COD (IX-ERRO) TO WD-COD-ERRO (IX-ERRO).
008570           MOVE WS-ERRO-STAGE-MSG (IX-ERRO) TO WD-MSG-ERRO (IX-ERRO).
008580           SET IX-ERRO UP BY 1.
008590       0810-EXIT.
008600           EXIT.
008610*-----------------------------------------------------------------
008620*    FIM DE ALUNO - REGRAVA O MESTRE ORDENADO POR STID (SORT) E
008630*    GRAVA O TRAILER DE TOTAIS DO WORKAUD (ULTIMA ENTIDADE DO LOTE)
008640*-----------------------------------------------------------------
008650       0900-FIM-ALUNO.
008660           SORT SORT-ALUNO ASCENDING KEY STID-SORT
008670               INPUT PROCEDURE 0910-RELEASE-ALUNO
008680               OUTPUT PROCEDURE 0920-RETURN-ALUNO.
008690           MOVE 'T' TO WT-TIPO-REG.
008700           MOVE 'S' TO WT-ENTITY.
008710           MOVE WS-CONT-LIDOS TO WT-LIDOS.
008720           MOVE WS-CONT-INCLUIDOS TO WT-INCLUIDOS.
008730           MOVE WS-CONT-ALTERADOS TO WT-ALTERADOS.
008740           MOVE WS-CONT-EXCLUIDOS TO WT-EXCLUIDOS.
008750           MOVE WS-CONT-CONSULTADOS TO WT-CONSULTADOS.
008760           MOVE WS-CONT-REJEITADOS TO WT-REJEITADOS.
008770           MOVE WS-QTD-ALUNO-FINAL TO WT-TOTAL-MESTRE.
008780           WRITE REG-WORK FROM WORK-REC-TOTAL.
008790           CLOSE WORK-REPORT.
008800       0900-EXIT.
008810           EXIT.
008820*
008830       0910-RELEASE-ALUNO.
008840           SET IX-ALUNO TO 1.
008850           MOVE 0 TO WS-QTD-ALUNO-FINAL.
008860           PERFORM 0911-RELEASE-UM-ALUNO THRU 0911-EXIT
008870               UNTIL IX-ALUNO > WS-QTD-ALUNO.
008880       0910-EXIT.
008890           EXIT.
008900*
008910       0911-RELEASE-UM-ALUNO.
008920           IF WS-ALUNO-ATIVO (IX-ALUNO)
008930               MOVE WS-ALUNO-STID (IX-ALUNO) TO STID-SORT
008940               MOVE WS-ALUNO-FNAME (IX-ALUNO) TO ALU-FNAME-SORT
008950               MOVE WS-ALUNO-LNAME (IX-ALUNO) TO ALU-LNAME-SORT
008960               MOVE WS-ALUNO-FATHER (IX-ALUNO) TO ALU-FATHER-SORT
008970               MOVE WS-ALUNO-BIRTH (IX-ALUNO) TO ALU-BIRTH-SORT
008980               MOVE WS-ALUNO-IDS (IX-ALUNO) TO ALU-IDS-SORT
008990               MOVE WS-ALUNO-BORNCITY (IX-ALUNO)
009000                   TO ALU-BORNCITY-SORT
009010               MOVE WS-ALUNO-ADDRESS (IX-ALUNO) TO ALU-ADDRESS-SORT
009020               MOVE WS-ALUNO-POSTAL (IX-ALUNO) TO ALU-POSTAL-SORT
009030               MOVE WS-ALUNO-CPHONE (IX-ALUNO) TO ALU-CPHONE-SORT
009040               MOVE WS-ALUNO-HPHONE (IX-ALUNO) TO ALU-HPHONE-SORT
009050               MOVE WS-ALUNO-DEPT (IX-ALUNO) TO ALU-DEPT-SORT
009060               MOVE WS-ALUNO-MAJOR (IX-ALUNO) TO ALU-MAJOR-SORT
009070               MOVE WS-ALUNO-MARRIED (IX-ALUNO) TO ALU-MARRIED-SORT
009080               MOVE WS-ALUNO-NATID (IX-ALUNO) TO ALU-NATID-SORT
009090               MOVE WS-ALUNO-CCNT (IX-ALUNO) TO ALU-CCNT-SORT
009100               MOVE WS-ALUNO-MCNT (IX-ALUNO) TO ALU-MCNT-SORT
009110               MOVE 1 TO WS-SUB-CTAB
009120               PERFORM 0912-COPIA-CURSO-SORT THRU 0912-EXIT
009130                   UNTIL WS-SUB-CTAB > 10
009140               MOVE 1 TO WS-SUB-MTAB
009150               PERFORM 0913-COPIA-MESTRE-SORT THRU 0913-EXIT
009160                   UNTIL WS-SUB-MTAB > 10
009170               RELEASE REG-SORT-ALUNO
009180               ADD 1 TO WS-QTD-ALUNO-FINAL.
009190           SET IX-ALUNO UP BY 1.
009200       0911-EXIT.
009210           EXIT.
009220*
009230       0912-COPIA-CURSO-SORT.
009240           MOVE WS-ALUNO-CID (IX-ALUNO WS-SUB-CTAB)
009250               TO ALU-CID-SORT (WS-SUB-CTAB).
009260           ADD 1 TO WS-SUB-CTAB.
009270       0912-EXIT.
009280           EXIT.
009290*
009300       0913-COPIA-MESTRE-SORT.
009310           MOVE WS-ALUNO-MID (IX-ALUNO WS-SUB-MTAB)
009320               TO ALU-MID-SORT (WS-SUB-MTAB).
009330           ADD 1 TO WS-SUB-MTAB.
009340       0913-EXIT.
009350           EXIT.
009360*
009370       0920-RETURN-ALUNO.
009380           OPEN OUTPUT ALUNO-MASTER-OUT.
009390           PERFORM 0921-RETURN-UM-ALUNO THRU 0921-EXIT
009400               UNTIL WS-FIM-SORT-ALU = 'S'.
009410           CLOSE ALUNO-MASTER-OUT.
009420       0920-EXIT.
009430           EXIT.
009440*
009450       0921-RETURN-UM-ALUNO.
009460           RETURN SORT-ALUNO AT END
009470               MOVE 'S' TO WS-FIM-SORT-ALU
009480           NOT AT END
009490               MOVE STID-SORT TO STID-OUT
009500               MOVE ALU-FNAME-SORT TO ALU-FNAME-OUT
009510               MOVE ALU-LNAME-SORT TO ALU-LNAME-OUT
009520               MOVE ALU-FATHER-SORT TO ALU-FATHER-OUT
009530               MOVE ALU-BIRTH-SORT TO ALU-BIRTH-OUT
009540               MOVE ALU-IDS-SORT TO ALU-IDS-OUT
009550               MOVE ALU-BORNCITY-SORT TO ALU-BORNCITY-OUT
009560               MOVE ALU-ADDRESS-SORT TO ALU-ADDRESS-OUT
009570               MOVE ALU-POSTAL-SORT TO ALU-POSTAL-OUT
009580               MOVE ALU-CPHONE-SORT TO ALU-CPHONE-OUT
009590               MOVE ALU-HPHONE-SORT TO ALU-HPHONE-OUT
009600               MOVE ALU-DEPT-SORT TO ALU-DEPT-OUT
009610               MOVE ALU-MAJOR-SORT TO ALU-MAJOR-OUT
009620               MOVE ALU-MARRIED-SORT TO ALU-MARRIED-OUT
009630               MOVE ALU-NATID-SORT TO ALU-NATID-OUT
009640               MOVE ALU-CCNT-SORT TO ALU-CCNT-OUT
009650               MOVE ALU-MCNT-SORT TO ALU-MCNT-OUT
009660               MOVE ALU-CTAB-SORT (1) TO ALU-CTAB-OUT (1)
009670               MOVE ALU-CTAB-SORT (2) TO ALU-CTAB-OUT (2)
009680               MOVE ALU-CTAB-SORT (3) TO ALU-CTAB-OUT (3)
009690               MOVE ALU-CTAB-SORT (4) TO ALU-CTAB-OUT (4)
009700               MOVE ALU-CTAB-SORT (5) TO ALU-CTAB-OUT (5)
009710               MOVE ALU-CTAB-SORT (6) TO ALU-CTAB-OUT (6)
009720               MOVE ALU-CTAB-SORT (7) TO ALU-CTAB-OUT (7)
009730               MOVE ALU-CTAB-SORT (8) TO ALU-CTAB-OUT (8)
009740               MOVE ALU-CTAB-SORT (9) TO ALU-CTAB-OUT (9)
009750               MOVE ALU-CTAB-SORT (10) TO ALU-CTAB-OUT (10)
009760               MOVE ALU-MTAB-SORT (1) TO ALU-MTAB-OUT (1)
009770               MOVE ALU-MTAB-SORT (2) TO ALU-MTAB-OUT (2)
009780               MOVE ALU-MTAB-SORT (3) TO ALU-MTAB-OUT (3)
009790               MOVE ALU-MTAB-SORT (4) TO ALU-MTAB-OUT (4)
009800               MOVE ALU-MTAB-SORT (5) TO ALU-MTAB-OUT (5)
009810               MOVE ALU-MTAB-SORT (6) TO ALU-MTAB-OUT (6)
009820               MOVE ALU-MTAB-SORT (7) TO ALU-MTAB-OUT (7)
009830               MOVE ALU-MTAB-SORT (8) TO ALU-MTAB-OUT (8)
009840               MOVE ALU-MTAB-SORT (9) TO ALU-MTAB-OUT (9)
009850               MOVE ALU-MTAB-SORT (10) TO ALU-MTAB-OUT (10)
009860               WRITE REG-ALUNOUT
009870           END-RETURN.
009880       0921-EXIT.
009890           EXIT.
009900*-----------------------------------------------------------------
009910*    BIBLIOTECA DE VALIDACAO (V-DATE/V-NAME/V-PROVINCE/V-CITY/
009920*    V-COLLEGE/V-MAJOR/V-NATID), COMPARTILHADA PELOS TRES MOTORES
009930*    DE MANUTENCAO (CADCURSO/CADMESTR/CADALUNO)
009940*-----------------------------------------------------------------
009950       COPY VALIDPRC.
