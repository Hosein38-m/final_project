000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. CADMESTR-COB.
000030       AUTHOR. FABIO.
000040       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050       DATE-WRITTEN. 10/08/1987.
000060       DATE-COMPILED.
000070       SECURITY. USO INTERNO - DEPARTAMENTO DE REGISTROS ACADEMICOS.
000080*-----------------------------------------------------------------
000090*     EMPRESA S / A
000100* ANALISTA       : FABIO
000110* PROGRAMADOR(A) : FABIO
000120* FINALIDADE : MOTOR DE MANUTENCAO (INCLUSAO/ALTERACAO/EXCLUSAO/
000130*              CONSULTA) DO CADASTRO MESTRE DE PROFESSORES
000140*              (MASTER), A PARTIR DO ARQUIVO DE TRANSACOES
000150*              TRANSIN. E O SEGUNDO PASSO DO LOTE - RODA DEPOIS
000160*              DE CADCURSO, PORQUE VALIDA OS CURSOS MINISTRADOS
000170*              CONTRA O MESTRE DE CURSOS JA ATUALIZADO. CONTINUA
000180*              O WORKAUD DE AUDITORIA EM MODO EXTEND.
000190* DATA : 10/08/1987
000200* VRS         DATA           DESCRICAO
000210* 1.0      10/08/1987        IMPLANTACAO - CADASTRO DE PROFESSORES
000220* 1.1      22/04/1991  ENZ   INCLUIDA LISTA DE CURSOS MINISTRADOS
000230* 1.2      17/02/1993  FAB   VALIDACAO CRUZADA CONTRA O CADASTRO
000240*                            DE CURSOS (COURSE-ID DEVE EXISTIR)
000250* 1.3      19/11/1994  FAB   SUBSTITUIDA TELA POR ROTINA BATCH
000260*                            DE MANUTENCAO (TRANSIN/WORKAUD)
000270* 1.4      23/11/1995  FAB   TOTAIS DE CONTROLE GRAVADOS NO
000280*                            REGISTRO TRAILER DO WORKAUD
000290* 1.5      09/12/1998  JAM   Y2K - REVISADO, SEM IMPACTO (DATA DE
000300*                            NASCIMENTO E STRING AAAA/MM/DD)
000310* 1.6      04/06/1999  FAB   TELEFONE CELULAR - REGRA DIFERENTE
000320*                            PARA ALTERACAO (SEMPRE EXIGE 09)
000330*-----------------------------------------------------------------
000340       ENVIRONMENT DIVISION.
000350       CONFIGURATION SECTION.
000360       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000370       INPUT-OUTPUT SECTION.
000380       FILE-CONTROL.
000390           SELECT MESTRE-MASTER-IN ASSIGN TO MESTMAST
000400                       ORGANIZATION IS SEQUENTIAL
000410                       FILE STATUS IS STATUS-MES-IN.
000420           SELECT MESTRE-MASTER-OUT ASSIGN TO MESTOUT
000430                       ORGANIZATION IS SEQUENTIAL
000440                       FILE STATUS IS STATUS-MES-OUT.
000450           SELECT CURSO-REF ASSIGN TO CURSOUT
000460                       ORGANIZATION IS SEQUENTIAL
000470                       FILE STATUS IS STATUS-CUR-REF.
000480           SELECT TRANSACTION-IN ASSIGN TO TRANSIN
000490                       ORGANIZATION IS SEQUENTIAL
000500                       FILE STATUS IS STATUS-TRANS.
000510           SELECT WORK-REPORT ASSIGN TO WORKAUD
000520                       ORGANIZATION IS SEQUENTIAL
000530                       FILE STATUS IS STATUS-WORK.
000540           SELECT SORT-MESTRE ASSIGN TO DISK.
000550*
000560       DATA DIVISION.
000570       FILE SECTION.
000580       FD  MESTRE-MASTER-IN
000590           LABEL RECORD STANDARD.
000600       COPY MASTREC.
000610       FD  MESTRE-MASTER-OUT
000620           LABEL RECORD STANDARD.
000630       01  REG-MESTOUT.
000640           05  LID-OUT                  PIC 9(06).
000650           05  MESTRE-FNAME-OUT         PIC X(10).
000660           05  MESTRE-LNAME-OUT         PIC X(10).
000670           05  MESTRE-NATID-OUT         PIC 9(10).
000680           05  MESTRE-DEPT-OUT          PIC X(20).
000690           05  MESTRE-MAJOR-OUT         PIC X(30).
000700           05  MESTRE-BIRTH-OUT         PIC X(10).
000710           05  MESTRE-BORNCITY-OUT      PIC X(20).
000720           05  MESTRE-ADDRESS-OUT       PIC X(100).
000730           05  MESTRE-POSTAL-OUT        PIC 9(10).
000740           05  MESTRE-CPHONE-OUT        PIC X(11).
000750           05  MESTRE-HPHONE-OUT        PIC X(11).
000760           05  MESTRE-CCNT-OUT          PIC 9(02).
000770           05  MESTRE-CTAB-OUT OCCURS 10 TIMES.
000780               10  MESTRE-CID-OUT       PIC 9(05).
000790           05  FILLER                   PIC X(06).
000800       FD  CURSO-REF
000810           LABEL RECORD STANDARD.
000820       01  REG-CURSO-REF.
000830           05  CID-REF                  PIC 9(05).
000840           05  FILLER                   PIC X(55).
000850       FD  TRANSACTION-IN
000860           LABEL RECORD STANDARD.
000870       COPY TRANREC.
000880       FD  WORK-REPORT
000890           LABEL RECORD STANDARD.
000900       COPY WORKREC.
000910       SD  SORT-MESTRE.
000920       01  REG-SORT-MESTRE.
000930           05  LID-SORT                 PIC 9(06).
000940           05  MESTRE-FNAME-SORT        PIC X(10).
000950           05  MESTRE-LNAME-SORT        PIC X(10).
000960           05  MESTRE-NATID-SORT        PIC 9(10).
000970           05  MESTRE-DEPT-SORT         PIC X(20).
000980           05  MESTRE-MAJOR-SORT        PIC X(30).
000990           05  MESTRE-BIRTH-SORT        PIC X(10).
001000           05  MESTRE-BORNCITY-SORT     PIC X(20).
001010           05  MESTRE-ADDRESS-SORT      PIC X(100).
001020           05  MESTRE-POSTAL-SORT       PIC 9(10).
001030           05  MESTRE-CPHONE-SORT       PIC X(11).
001040           05  MESTRE-HPHONE-SORT       PIC X(11).
001050           05  MESTRE-CCNT-SORT         PIC 9(02).
001060           05  MESTRE-CTAB-SORT OCCURS 10 TIMES.
001070               10  MESTRE-CID-SORT      PIC 9(05).
001080           05  FILLER                   PIC X(06).
001090*
001100       WORKING-STORAGE SECTION.
001110       77  FILLER                  PIC X(26) VALUE
001120           '* INICIO WORKING-STORAGE *'.
001130*----------- STATUS DE ARQUIVOS ----------------------------------
001140       01  STATUS-MES-IN           PIC X(02) VALUE SPACES.
001150       01  STATUS-MES-OUT          PIC X(02) VALUE SPACES.
001160       01  STATUS-CUR-REF          PIC X(02) VALUE SPACES.
001170       01  STATUS-TRANS            PIC X(02) VALUE SPACES.
001180       01  STATUS-WORK             PIC X(02) VALUE SPACES.
001190*----------- CHAVES DE FIM DE ARQUIVO -----------------------------
001200       01  WS-FIM-MES              PIC X(01) VALUE 'N'.
001210           88  WS-EOF-MES                       VALUE 'S'.
001220       01  WS-FIM-CUR-REF          PIC X(01) VALUE 'N'.
001230           88  WS-EOF-CUR-REF                    VALUE 'S'.
001240       01  WS-FIM-TRANS            PIC X(01) VALUE 'N'.
001250           88  WS-EOF-TRANS                      VALUE 'S'.
001260       01  WS-FIM-SORT-MES         PIC X(01) VALUE 'N'.
001270*----------- TABELA DE REFERENCIA DE CURSOS (SO LEITURA) -----------
001280       01  WS-QTD-CURSO-REF        PIC 9(05) COMP VALUE ZERO.
001290       01  WS-TAB-CURSO-REF.
001300           05  WS-CURSO-REF-CID OCCURS 500 TIMES
001310                                   INDEXED BY IX-CURSO-REF
001320                                   PIC 9(05).
001330       01  WS-CURSO-REF-ACHADO-SW  PIC X(01) VALUE 'N'.
001340           88  WS-CURSO-REF-ACHADO               VALUE 'S'.
001350*----------- TABELA EM MEMORIA DO CADASTRO DE PROFESSORES ----------
001360       01  WS-QTD-MESTRE           PIC 9(05) COMP VALUE ZERO.
001370       01  WS-QTD-MESTRE-FINAL     PIC 9(05) COMP VALUE ZERO.
001380       01  WS-TAB-MESTRE.
001390           05  WS-MESTRE-ENTRY OCCURS 500 TIMES INDEXED BY IX-MESTRE.
001400               10  WS-MESTRE-SW        PIC X(01).
001410                   88  WS-MESTRE-ATIVO          VALUE 'S'.
001420                   88  WS-MESTRE-EXCLUIDO       VALUE 'N'.
001430               10  WS-MESTRE-LID       PIC 9(06).
001440               10  WS-MESTRE-FNAME     PIC X(10).
001450               10  WS-MESTRE-LNAME     PIC X(10).
001460               10  WS-MESTRE-NATID     PIC 9(10).
001470               10  WS-MESTRE-DEPT      PIC X(20).
001480               10  WS-MESTRE-MAJOR     PIC X(30).
001490               10  WS-MESTRE-BIRTH     PIC X(10).
001500               10  WS-MESTRE-BORNCITY  PIC X(20).
001510               10  WS-MESTRE-ADDRESS   PIC X(100).
001520               10  WS-MESTRE-POSTAL    PIC 9(10).
001530               10  WS-MESTRE-CPHONE    PIC X(11).
001540               10  WS-MESTRE-HPHONE    PIC X(11).
001550               10  WS-MESTRE-CCNT      PIC 9(02).
001560               10  WS-MESTRE-CTAB OCCURS 10 TIMES.
001570                   15  WS-MESTRE-CID   PIC 9(05).
001580       01  WS-MESTRE-ACHADO-SW     PIC X(01) VALUE 'N'.
001590           88  WS-MESTRE-ACHADO                  VALUE 'S'.
001600*----------- AREA DE ERROS DA TRANSACAO CORRENTE -------------------
001610       01  WS-QTD-ERRO             PIC 9(02) COMP VALUE ZERO.
001620       01  WS-ERRO-COD             PIC X(06).
001630       01  WS-ERRO-MSG             PIC X(40).
001640       01  WS-ERRO-STAGE OCCURS 5 TIMES INDEXED BY IX-ERRO.
001650           05  WS-ERRO-STAGE-COD   PIC X(06).
001660           05  WS-ERRO-STAGE-MSG   PIC X(40).
001670*----------- SUBSCRITO AUXILIAR PARA LISTA DE CURSOS MINISTRADOS ----
001680       01  WS-SUB-CTAB             PIC 9(02) COMP.
001690*----------- CONTADORES DE CONTROLE (TOTAIS) ------------------------
001700       01  WS-CONT-LIDOS           PIC 9(06) COMP VALUE ZERO.
001710       01  WS-CONT-INCLUIDOS       PIC 9(06) COMP VALUE ZERO.
001720       01  WS-CONT-ALTERADOS       PIC 9(06) COMP VALUE ZERO.
001730       01  WS-CONT-EXCLUIDOS       PIC 9(06) COMP VALUE ZERO.
001740       01  WS-CONT-CONSULTADOS     PIC 9(06) COMP VALUE ZERO.
001750       01  WS-CONT-REJEITADOS      PIC 9(06) COMP VALUE ZERO.
001760*----------- COPYBOOKS DA BIBLIOTECA DE VALIDACAO E TABELAS ---------
001770       COPY VALIDWS.
001780       COPY REFTAB.
001790*
001800       PROCEDURE DIVISION.
001810*
001820       0100-INICIO.
001830           PERFORM 0110-ABRE-ARQUIVOS THRU 0110-EXIT.
001840           PERFORM 0120-CARREGA-CURSO-REF THRU 0120-EXIT.
001850           PERFORM 0140-CARREGA-MESTRE THRU 0140-EXIT.
001860           OPEN INPUT TRANSACTION-IN.
001870           PERFORM 0200-LE-TRANSACAO THRU 0200-EXIT.
001880           PERFORM 0300-DESPACHA THRU 0300-EXIT
001890               UNTIL WS-EOF-TRANS.
001900           CLOSE TRANSACTION-IN.
001910           PERFORM 0900-FIM-MESTRE THRU 0900-EXIT.
001920           STOP RUN.
001930*
001940       0110-ABRE-ARQUIVOS.
001950           OPEN INPUT CURSO-REF.
001960           OPEN INPUT MESTRE-MASTER-IN.
001970           OPEN EXTEND WORK-REPORT.
001980       0110-EXIT.
001990           EXIT.
002000*-----------------------------------------------------------------
002010*    CARGA DO CADASTRO DE CURSOS (JA ATUALIZADO POR CADCURSO)
002020*    PARA TABELA DE REFERENCIA - SO OS CODIGOS SAO GUARDADOS
002030*-----------------------------------------------------------------
002040       0120-CARREGA-CURSO-REF.
002050           PERFORM 0125-LE-UM-CURSO-REF THRU 0125-EXIT.
002060           PERFORM 0130-GUARDA-UM-CURSO-REF THRU 0130-EXIT
002070               UNTIL WS-EOF-CUR-REF.
002080           CLOSE CURSO-REF.
002090       0120-EXIT.
002100           EXIT.
002110*
002120       0125-LE-UM-CURSO-REF.
002130           READ CURSO-REF
002140               AT END SET WS-EOF-CUR-REF TO TRUE
002150           END-READ.
002160       0125-EXIT.
002170           EXIT.
002180*
002190       0130-GUARDA-UM-CURSO-REF.
002200           ADD 1 TO WS-QTD-CURSO-REF.
002210           SET IX-CURSO-REF TO WS-QTD-CURSO-REF.
002220           MOVE CID-REF TO WS-CURSO-REF-CID (IX-CURSO-REF).
002230           PERFORM 0125-LE-UM-CURSO-REF THRU 0125-EXIT.
002240       0130-EXIT.
002250           EXIT.
002260*-----------------------------------------------------------------
002270*    CARGA DO CADASTRO DE PROFESSORES PARA A TABELA EM MEMORIA
002280*-----------------------------------------------------------------
002290       0140-CARREGA-MESTRE.
002300           PERFORM 0145-LE-UM-MESTRE THRU 0145-EXIT.
002310           PERFORM 0150-GUARDA-UM-MESTRE THRU 0150-EXIT
002320               UNTIL WS-EOF-MES.
002330           CLOSE MESTRE-MASTER-IN.
002340       0140-EXIT.
002350           EXIT.
002360*
002370       0145-LE-UM-MESTRE.
002380           READ MESTRE-MASTER-IN
002390               AT END SET WS-EOF-MES TO TRUE
002400           END-READ.
002410       0145-EXIT.
002420           EXIT.
002430*
002440       0150-GUARDA-UM-MESTRE.
002450           ADD 1 TO WS-QTD-MESTRE.
002460           SET IX-MESTRE TO WS-QTD-MESTRE.
002470           SET WS-MESTRE-ATIVO (IX-MESTRE) TO TRUE.
002480           MOVE LID TO WS-MESTRE-LID (IX-MESTRE).
002490           MOVE MESTRE-FNAME TO WS-MESTRE-FNAME (IX-MESTRE).
002500           MOVE MESTRE-LNAME TO WS-MESTRE-LNAME (IX-MESTRE).
002510           MOVE MESTRE-NATID TO WS-MESTRE-NATID (IX-MESTRE).
002520           MOVE MESTRE-DEPARTMENT TO WS-MESTRE-DEPT (IX-MESTRE).
002530           MOVE MESTRE-MAJOR TO WS-MESTRE-MAJOR (IX-MESTRE).
002540           MOVE MESTRE-BIRTH TO WS-MESTRE-BIRTH (IX-MESTRE).
002550           MOVE MESTRE-BORNCITY TO WS-MESTRE-BORNCITY (IX-MESTRE).
002560           MOVE MESTRE-ADDRESS TO WS-MESTRE-ADDRESS (IX-MESTRE).
002570           MOVE MESTRE-POSTALCODE TO WS-MESTRE-POSTAL (IX-MESTRE).
002580           MOVE MESTRE-CPHONE TO WS-MESTRE-CPHONE (IX-MESTRE).
002590           MOVE MESTRE-HPHONE TO WS-MESTRE-HPHONE (IX-MESTRE).
002600           MOVE MESTRE-COURSE-CNT TO WS-MESTRE-CCNT (IX-MESTRE).
002610           MOVE 1 TO WS-SUB-CTAB.
002620           PERFORM 0155-COPIA-CURSO-TAB THRU 0155-EXIT
002630               UNTIL WS-SUB-CTAB > 10.
002640           PERFORM 0145-LE-UM-MESTRE THRU 0145-EXIT.
002650       0150-EXIT.
002660           EXIT.
002670*
002680       0155-COPIA-CURSO-TAB.
002690           MOVE MESTRE-COURSE-ID (WS-SUB-CTAB)
002700               TO WS-MESTRE-CID (IX-MESTRE WS-SUB-CTAB).
002710           ADD 1 TO WS-SUB-CTAB.
002720       0155-EXIT.
002730           EXIT.
002740*-----------------------------------------------------------------
002750*    LEITURA DO ARQUIVO DE TRANSACOES - SO INTERESSA ENTITY 'M'
002760*-----------------------------------------------------------------
002770       0200-LE-TRANSACAO.
002780           READ TRANSACTION-IN
002790               AT END SET WS-EOF-TRANS TO TRUE
002800           END-READ.
002810           IF NOT WS-EOF-TRANS AND NOT TRAN-E-MESTRE
002820               GO TO 0200-LE-TRANSACAO.
002830       0200-EXIT.
002840           EXIT.
002850*-----------------------------------------------------------------
002860*    DESPACHO DA TRANSACAO PELO TIPO (A/U/D/G)
002870*-----------------------------------------------------------------
002880       0300-DESPACHA.
002890           ADD 1 TO WS-CONT-LIDOS.
002900           MOVE 0 TO WS-QTD-ERRO.
002910           IF TRAN-INCLUSAO
002920               PERFORM 0400-INCLUSAO-MESTRE THRU 0400-EXIT.
002930           IF TRAN-ALTERACAO
002940               PERFORM 0500-ALTERACAO-MESTRE THRU 0500-EXIT.
002950           IF TRAN-EXCLUSAO
002960               PERFORM 0600-EXCLUSAO-MESTRE THRU 0600-EXIT.
002970           IF TRAN-CONSULTA
002980               PERFORM 0700-CONSULTA-MESTRE THRU 0700-EXIT.
002990           PERFORM 0800-GRAVA-DETALHE THRU 0800-EXIT.
003000           PERFORM 0200-LE-TRANSACAO THRU 0200-EXIT.
003010       0300-EXIT.
003020           EXIT.
003030*-----------------------------------------------------------------
003040*    PROCURA DE UM PROFESSOR ATIVO NA TABELA PELO LID DA TRANSACAO
003050*-----------------------------------------------------------------
003060       0440-PROCURA-MESTRE.
003070           SET IX-MESTRE TO 1.
003080           MOVE 'N' TO WS-MESTRE-ACHADO-SW.
003090           PERFORM 0441-TESTA-MESTRE THRU 0441-EXIT
003100               UNTIL IX-MESTRE > WS-QTD-MESTRE OR WS-MESTRE-ACHADO.
003110       0440-EXIT.
003120           EXIT.
003130*
003140       0441-TESTA-MESTRE.
003150           IF WS-MESTRE-ATIVO (IX-MESTRE)
003160              AND WS-MESTRE-LID (IX-MESTRE) = TM-LID
003170               MOVE 'S' TO WS-MESTRE-ACHADO-SW
003180           ELSE
003190               SET IX-MESTRE UP BY 1.
003200       0441-EXIT.
003210           EXIT.
003220*-----------------------------------------------------------------
003230*    PROCURA DE UM CURSO NA TABELA DE REFERENCIA PELO CID PASSADO
003240*    EM WS-SUB-CTAB (USADO PARA VALIDAR A LISTA DE CURSOS
003250*    MINISTRADOS PELO PROFESSOR)
003260*-----------------------------------------------------------------
003270       0445-PROCURA-CURSO-REF.
003280           SET IX-CURSO-REF TO 1.
003290           MOVE 'N' TO WS-CURSO-REF-ACHADO-SW.
003300           PERFORM 0446-TESTA-CURSO-REF THRU 0446-EXIT
003310               UNTIL IX-CURSO-REF > WS-QTD-CURSO-REF
003320                  OR WS-CURSO-REF-ACHADO.
003330       0445-EXIT.
003340           EXIT.
003350*
003360       0446-TESTA-CURSO-REF.
003370           IF WS-CURSO-REF-CID (IX-CURSO-REF)
003380              = TM-COURSE-ID (WS-SUB-CTAB)
003390               MOVE 'S' TO WS-CURSO-REF-ACHADO-SW
003400           ELSE
003410               SET IX-CURSO-REF UP BY 1.
003420       0446-EXIT.
003430           EXIT.
003440*-----------------------------------------------------------------
003450*    INCLUSAO (ADD) - REGRA 13: CHAVE DUPLICADA REJEITA IMEDIATO
003460*-----------------------------------------------------------------
003470       0400-INCLUSAO-MESTRE.
003480           PERFORM 0440-PROCURA-MESTRE THRU 0440-EXIT.
003490           IF WS-MESTRE-ACHADO
003500               MOVE 'MDUP1 ' TO WS-ERRO-COD
003510               MOVE 'ALREADY EXISTS, KEY MUST BE UNIQUE'
003520                   TO WS-ERRO-MSG
003530               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
003540           ELSE
003550*              REGRA 1 - LID DEVE TER EXATAMENTE 6 DIGITOS. O
003560*              CAMPO E PIC 9(06), A FALHA SO OCORRE SE A
003570*              TRANSACAO TROUXE CARACTERES NAO NUMERICOS.
003580               IF TM-LID NOT NUMERIC
003590                   MOVE 'LID1  ' TO WS-ERRO-COD
003600                   MOVE 'MUST BE 6 DIGITS' TO WS-ERRO-MSG
003610                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
003620               END-IF
003630               PERFORM 0450-REGRAS-MESTRE THRU 0450-EXIT
003640               PERFORM 0470-REGRA-FONE-INCLUSAO THRU 0470-EXIT
003650               IF WS-QTD-ERRO = 0
003660                   PERFORM 0460-INSERE-MESTRE THRU 0460-EXIT.
003670       0400-EXIT.
003680           EXIT.
003690*
003700       0460-INSERE-MESTRE.
003710           ADD 1 TO WS-QTD-MESTRE.
003720           SET IX-MESTRE TO WS-QTD-MESTRE.
003730           SET WS-MESTRE-ATIVO (IX-MESTRE) TO TRUE.
003740           MOVE TM-LID TO WS-MESTRE-LID (IX-MESTRE).
003750           MOVE TM-FNAME TO WS-MESTRE-FNAME (IX-MESTRE).
003760           MOVE TM-LNAME TO WS-MESTRE-LNAME (IX-MESTRE).
003770           MOVE TM-NATID TO WS-MESTRE-NATID (IX-MESTRE).
003780           MOVE TM-DEPARTMENT TO WS-MESTRE-DEPT (IX-MESTRE).
003790           MOVE TM-MAJOR TO WS-MESTRE-MAJOR (IX-MESTRE).
003800           MOVE TM-BIRTH TO WS-MESTRE-BIRTH (IX-MESTRE).
003810           MOVE TM-BORNCITY TO WS-MESTRE-BORNCITY (IX-MESTRE).
003820           MOVE TM-ADDRESS TO WS-MESTRE-ADDRESS (IX-MESTRE).
003830           MOVE TM-POSTALCODE TO WS-MESTRE-POSTAL (IX-MESTRE).
003840           MOVE TM-CPHONE TO WS-MESTRE-CPHONE (IX-MESTRE).
003850           MOVE TM-HPHONE TO WS-MESTRE-HPHONE (IX-MESTRE).
003860           MOVE TM-COURSE-CNT TO WS-MESTRE-CCNT (IX-MESTRE).
003870           MOVE 1 TO WS-SUB-CTAB.
003880           PERFORM 0465-COPIA-CURSO-TRAN THRU 0465-EXIT
003890               UNTIL WS-SUB-CTAB > 10.
003900           ADD 1 TO WS-CONT-INCLUIDOS.
003910       0460-EXIT.
003920           EXIT.
003930*
003940       0465-COPIA-CURSO-TRAN.
003950           MOVE TM-COURSE-ID (WS-SUB-CTAB)
003960               TO WS-MESTRE-CID (IX-MESTRE WS-SUB-CTAB).
003970           ADD 1 TO WS-SUB-CTAB.
003980       0465-EXIT.
003990           EXIT.
004000*-----------------------------------------------------------------
004010*    REGRA 10 (CELULAR) TEM TEXTO DIFERENTE NA INCLUSAO E NA
004020*    ALTERACAO - AQUI A VERSAO DA INCLUSAO (SO TESTA SE VIER
004030*    PREENCHIDO, CASO O CAMPO SEJA OPCIONAL NA TRANSACAO DE ADD)
004040*-----------------------------------------------------------------
004050       0470-REGRA-FONE-INCLUSAO.
004060           IF TM-CPHONE NOT = SPACES
004070               IF TM-CPHONE(1:2) NOT = '09'
004080                  OR TM-CPHONE(3:9) NOT NUMERIC
004090                   MOVE 'MCPHO1' TO WS-ERRO-COD
004100                   MOVE 'MOBILE PHONE MUST START WITH 09'
004110                       TO WS-ERRO-MSG
004120                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004130               END-IF
004140           END-IF.
004150       0470-EXIT.
004160           EXIT.
004170*-----------------------------------------------------------------
004180*    REGRAS DE CONTEUDO COMUNS A INCLUSAO E ALTERACAO (SO TESTA
004190*    CAMPOS PREENCHIDOS). NOME E ENDERECO JA SAO LIMITADOS EM
004200*    TAMANHO PELO PIC X(NN) DO LAYOUT - SO O ALFABETO E TESTADO.
004210*-----------------------------------------------------------------
004220       0450-REGRAS-MESTRE.
004230           IF TM-FNAME NOT = SPACES
004240               MOVE TM-FNAME TO WS-VAL-CAMPO
004250               MOVE 10 TO WS-VAL-TAM
004260               PERFORM 8200-VALIDA-NOME THRU 8200-EXIT
004270               IF WS-VAL-ERRO
004280                   MOVE 'MFNAM1' TO WS-ERRO-COD
004290                   MOVE 'FIRST NAME HAS INVALID CHARACTERS'
004300                       TO WS-ERRO-MSG
004310                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004320               END-IF
004330           END-IF.
004340           IF TM-LNAME NOT = SPACES
004350               MOVE TM-LNAME TO WS-VAL-CAMPO
004360               MOVE 10 TO WS-VAL-TAM
004370               PERFORM 8200-VALIDA-NOME THRU 8200-EXIT
004380               IF WS-VAL-ERRO
004390                   MOVE 'MLNAM1' TO WS-ERRO-COD
004400                   MOVE 'LAST NAME HAS INVALID CHARACTERS'
004410                       TO WS-ERRO-MSG
004420                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004430               END-IF
004440           END-IF.
004450           IF TM-NATID NOT = 0
004460               MOVE TM-NATID TO WS-VAL-CAMPO(1:10)
004470               PERFORM 8700-VALIDA-COD-MELLI THRU 8700-EXIT
004480               IF WS-VAL-ERRO
004490                   MOVE 'MNATD1' TO WS-ERRO-COD
004500                   MOVE 'CODE MELLI IS INCORRECT' TO WS-ERRO-MSG
004510                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004520               END-IF
004530           END-IF.
004540           IF TM-DEPARTMENT NOT = SPACES
004550               MOVE TM-DEPARTMENT TO WS-VAL-CAMPO
004560               PERFORM 8500-VALIDA-FACULDADE THRU 8500-EXIT
004570               IF WS-VAL-ERRO
004580                   MOVE 'MDEPT1' TO WS-ERRO-COD
004590                   MOVE 'DEPARTMENT NOT FOUND' TO WS-ERRO-MSG
004600                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004610               END-IF
004620           END-IF.
004630           IF TM-MAJOR NOT = SPACES
004640               MOVE TM-MAJOR TO WS-VAL-CAMPO
004650               PERFORM 8600-VALIDA-CURSO-ENG THRU 8600-EXIT
004660               IF WS-VAL-ERRO
004670                   MOVE 'MMAJR1' TO WS-ERRO-COD
004680                   MOVE 'MAJOR NOT FOUND' TO WS-ERRO-MSG
004690                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004700               END-IF
004710           END-IF.
004720           IF TM-BIRTH NOT = SPACES
004730               MOVE TM-BIRTH TO WS-VAL-CAMPO
004740               PERFORM 8100-VALIDA-DATA THRU 8100-EXIT
004750               IF WS-VAL-ERRO
004760                   MOVE 'MBRTH1' TO WS-ERRO-COD
004770                   MOVE 'BIRTH DATE IS NOT VALID' TO WS-ERRO-MSG
004780                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004790               END-IF
004800           END-IF.
004810           IF TM-BORNCITY NOT = SPACES
004820               MOVE TM-BORNCITY TO WS-VAL-CAMPO
004830               PERFORM 8400-VALIDA-CIDADE THRU 8400-EXIT
004840               IF WS-VAL-ERRO
004850                   MOVE 'MCITY1' TO WS-ERRO-COD
004860                   MOVE 'BORN CITY NOT FOUND' TO WS-ERRO-MSG
004870                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004880               END-IF
004890           END-IF.
004900           IF TM-POSTALCODE NOT = 0
004910               IF TM-POSTALCODE NOT NUMERIC
004920                   MOVE 'MPOST1' TO WS-ERRO-COD
004930                   MOVE 'POSTAL CODE MUST BE 10 DIGITS'
004940                       TO WS-ERRO-MSG
004950                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
004960               END-IF
004970           END-IF.
004980           IF TM-HPHONE NOT = SPACES
004990               IF TM-HPHONE(1:3) NOT = '066'
005000                  OR TM-HPHONE(1:11) NOT NUMERIC
005010                   MOVE 'MHPHO1' TO WS-ERRO-COD
005020                   MOVE 'LANDLINE MUST START WITH 066'
005030                       TO WS-ERRO-MSG
005040                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
005050               END-IF
005060           END-IF.
005070           IF TM-COURSE-CNT NOT = 0
005080               MOVE 1 TO WS-SUB-CTAB
005090               PERFORM 0480-TESTA-CURSO-MINISTRADO THRU 0480-EXIT
005100                   UNTIL WS-SUB-CTAB > TM-COURSE-CNT
005110           END-IF.
005120       0450-EXIT.
005130           EXIT.
005140*
005150       0480-TESTA-CURSO-MINISTRADO.
005160           PERFORM 0445-PROCURA-CURSO-REF THRU 0445-EXIT.
005170           IF NOT WS-CURSO-REF-ACHADO
005180               MOVE 'MCRSE1' TO WS-ERRO-COD
005190               MOVE 'LESSON WITH THIS ID NOT FOUND' TO WS-ERRO-MSG
005200               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
005210           END-IF.
005220           ADD 1 TO WS-SUB-CTAB.
005230       0480-EXIT.
005240           EXIT.
005250*-----------------------------------------------------------------
005260*    ALTERACAO (UPDATE) - REJEITA SE NAO ENCONTRADO OU SE
005270*    NENHUM CAMPO FOI INFORMADO. REGRA 10 (CELULAR) EXIGE 09
005280*    SEMPRE QUE O CAMPO VIER PREENCHIDO.
005290*-----------------------------------------------------------------
005300       0500-ALTERACAO-MESTRE.
005310           PERFORM 0440-PROCURA-MESTRE THRU 0440-EXIT.
005320           IF NOT WS-MESTRE-ACHADO
005330               MOVE 'MNOTFD' TO WS-ERRO-COD
005340               MOVE 'NOT FOUND' TO WS-ERRO-MSG
005350               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
005360           ELSE
005370               IF TM-FNAME = SPACES AND TM-LNAME = SPACES
005380                  AND TM-NATID = 0 AND TM-DEPARTMENT = SPACES
005390                  AND TM-MAJOR = SPACES AND TM-BIRTH = SPACES
005400                  AND TM-BORNCITY = SPACES AND TM-ADDRESS = SPACES
005410                  AND TM-POSTALCODE = 0 AND TM-CPHONE = SPACES
005420                  AND TM-HPHONE = SPACES AND TM-COURSE-CNT = 0
005430                   MOVE 'NOFLDS' TO WS-ERRO-COD
005440                   MOVE 'NO FIELDS PROVIDED FOR UPDATE'
005450                       TO WS-ERRO-MSG
005460                   PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
005470               ELSE
005480                   PERFORM 0450-REGRAS-MESTRE THRU 0450-EXIT
005490                   IF TM-CPHONE NOT = SPACES
005500                       IF TM-CPHONE(1:2) NOT = '09'
005510                          OR TM-CPHONE(3:9) NOT NUMERIC
005520                           MOVE 'MCPHO1' TO WS-ERRO-COD
005530                           MOVE 'MOBILE PHONE MUST START WITH 09'
005540                               TO WS-ERRO-MSG
005550                           PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
005560                       END-IF
005570                   END-IF
005580                   IF WS-QTD-ERRO = 0
005590                       PERFORM 0560-GRAVA-ALTERACAO THRU 0560-EXIT.
005600       0500-EXIT.
005610           EXIT.
005620*
005630       0560-GRAVA-ALTERACAO.
005640           IF TM-FNAME NOT = SPACES
005650               MOVE TM-FNAME TO WS-MESTRE-FNAME (IX-MESTRE).
005660           IF TM-LNAME NOT = SPACES
005670               MOVE TM-LNAME TO WS-MESTRE-LNAME (IX-MESTRE).
005680           IF TM-NATID NOT = 0
005690               MOVE TM-NATID TO WS-MESTRE-NATID (IX-MESTRE).
005700           IF TM-DEPARTMENT NOT = SPACES
005710               MOVE TM-DEPARTMENT TO WS-MESTRE-DEPT (IX-MESTRE).
005720           IF TM-MAJOR NOT = SPACES
005730               MOVE TM-MAJOR TO WS-MESTRE-MAJOR (IX-MESTRE).
005740           IF TM-BIRTH NOT = SPACES
005750               MOVE TM-BIRTH TO WS-MESTRE-BIRTH (IX-MESTRE).
005760           IF TM-BORNCITY NOT = SPACES
005770               MOVE TM-BORNCITY TO WS-MESTRE-BORNCITY (IX-MESTRE).
005780           IF TM-ADDRESS NOT = SPACES
005790               MOVE TM-ADDRESS TO WS-MESTRE-ADDRESS (IX-MESTRE).
005800           IF TM-POSTALCODE NOT = 0
005810               MOVE TM-POSTALCODE TO WS-MESTRE-POSTAL (IX-MESTRE).
005820           IF TM-CPHONE NOT = SPACES
005830               MOVE TM-CPHONE TO WS-MESTRE-CPHONE (IX-MESTRE).
005840           IF TM-HPHONE NOT = SPACES
005850               MOVE TM-HPHONE TO WS-MESTRE-HPHONE (IX-MESTRE).
005860           IF TM-COURSE-CNT NOT = 0
005870               MOVE TM-COURSE-CNT TO WS-MESTRE-CCNT (IX-MESTRE)
005880               MOVE 1 TO WS-SUB-CTAB
005890               PERFORM 0465-COPIA-CURSO-TRAN THRU 0465-EXIT
005900                   UNTIL WS-SUB-CTAB > 10.
005910           ADD 1 TO WS-CONT-ALTERADOS.
005920       0560-EXIT.
005930           EXIT.
005940*-----------------------------------------------------------------
005950*    EXCLUSAO (DELETE)
005960*-----------------------------------------------------------------
005970       0600-EXCLUSAO-MESTRE.
005980           PERFORM 0440-PROCURA-MESTRE THRU 0440-EXIT.
005990           IF NOT WS-MESTRE-ACHADO
006000               MOVE 'MNOTFD' TO WS-ERRO-COD
006010               MOVE 'NOT FOUND' TO WS-ERRO-MSG
006020               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
006030           ELSE
006040               SET WS-MESTRE-EXCLUIDO (IX-MESTRE) TO TRUE
006050               ADD 1 TO WS-CONT-EXCLUIDOS.
006060       0600-EXIT.
006070           EXIT.
006080*-----------------------------------------------------------------
006090*    CONSULTA (GET/INQUIRY)
006100*-----------------------------------------------------------------
006110       0700-CONSULTA-MESTRE.
006120           PERFORM 0440-PROCURA-MESTRE THRU 0440-EXIT.
006130           IF NOT WS-MESTRE-ACHADO
006140               MOVE 'MNOTFD' TO WS-ERRO-COD
006150               MOVE 'NOT FOUND' TO WS-ERRO-MSG
006160               PERFORM 0850-REGISTRA-ERRO THRU 0850-EXIT
006170           ELSE
006180               ADD 1 TO WS-CONT-CONSULTADOS.
006190       0700-EXIT.
006200           EXIT.
006210*-----------------------------------------------------------------
006220*    EMPILHA UM ERRO NA AREA DE ERROS DA TRANSACAO (MAXIMO 5)
006230*-----------------------------------------------------------------
006240       0850-REGISTRA-ERRO.
006250           IF WS-QTD-ERRO < 5
006260               ADD 1 TO WS-QTD-ERRO
006270               SET IX-ERRO TO WS-QTD-ERRO
006280               MOVE WS-ERRO-COD TO WS-ERRO-STAGE-COD (IX-ERRO)
006290               MOVE WS-ERRO-MSG TO WS-ERRO-STAGE-MSG (IX-ERRO).
006300       0850-EXIT.
006310           EXIT.
006320*-----------------------------------------------------------------
006330*    GRAVA O REGISTRO DE DETALHE DA TRANSACAO NO WORKAUD
006340*-----------------------------------------------------------------
006350       0800-GRAVA-DETALHE.
006360           MOVE 'D' TO WD-TIPO-REG.
006370           MOVE 'M' TO WD-ENTITY.
006380           MOVE TRAN-TYPE TO WD-TRAN-TYPE.
006390           MOVE TM-LID TO WD-CHAVE.
006400           MOVE WS-QTD-ERRO TO WD-QTD-ERROS.
006410           IF WS-QTD-ERRO = 0
006420               MOVE 'APPLIED ' TO WD-DISPOSICAO
006430           ELSE
006440               MOVE 'REJECTED' TO WD-DISPOSICAO
006450               ADD 1 TO WS-CONT-REJEITADOS
006460               SET IX-ERRO TO 1
006470               PERFORM 0810-COPIA-ERRO THRU 0810-EXIT
006480                   UNTIL IX-ERRO > WS-QTD-ERRO.
006490           WRITE REG-WORK FROM WORK-REC-DETALHE.
006500       0800-EXIT.
006510           EXIT.
006520*
006530       0810-COPIA-ERRO.
006540           MOVE WS-ERRO-STAGE-COD (IX-ERRO) TO WD-COD-ERRO (IX-ERRO).
006550           MOVE WS-ERRO-STAGE-MSG (IX-ERRO) TO WD-MSG-ERRO (IX-ERRO).
006560           SET IX-ERRO UP BY 1.
006570       0810-EXIT.
006580           EXIT.
006590*-----------------------------------------------------------------
006600*    FIM DE MESTRE - REGRAVA O MESTRE ORDENADO POR LID (SORT) E
006610*    GRAVA O TRAILER DE TOTAIS DO WORKAUD
006620*-----------------------------------------------------------------
006630       0900-FIM-MESTRE.
006640           SORT SORT-MESTRE ASCENDING KEY LID-SORT
006650               INPUT PROCEDURE 0910-RELEASE-MESTRE
006660               OUTPUT PROCEDURE 0920-RETURN-MESTRE.
006670           MOVE 'T' TO WT-TIPO-REG.
006680           MOVE 'M' TO WT-ENTITY.
006690           MOVE WS-CONT-LIDOS TO WT-LIDOS.
006700           MOVE WS-CONT-INCLUIDOS TO WT-INCLUIDOS.
006710           MOVE WS-CONT-ALTERADOS TO WT-ALTERADOS.
006720           MOVE WS-CONT-EXCLUIDOS TO WT-EXCLUIDOS.
006730           MOVE WS-CONT-CONSULTADOS TO WT-CONSULTADOS.
006740           MOVE WS-CONT-REJEITADOS TO WT-REJEITADOS.
006750           MOVE WS-QTD-MESTRE-FINAL TO WT-TOTAL-MESTRE.
006760           WRITE REG-WORK FROM WORK-REC-TOTAL.
006770           CLOSE WORK-REPORT.
006780       0900-EXIT.
006790           EXIT.
006800*
006810       0910-RELEASE-MESTRE.
006820           SET IX-MESTRE TO 1.
006830           MOVE 0 TO WS-QTD-MESTRE-FINAL.
006840           PERFORM 0911-RELEASE-UM-MESTRE THRU 0911-EXIT
006850               UNTIL IX-MESTRE > WS-QTD-MESTRE.
006860       0910-EXIT.
006870           EXIT.
006880*
006890       0911-RELEASE-UM-MESTRE.
006900           IF WS-MESTRE-ATIVO (IX-MESTRE)
006910               MOVE WS-MESTRE-LID (IX-MESTRE) TO LID-SORT
006920               MOVE WS-MESTRE-FNAME (IX-MESTRE) TO MESTRE-FNAME-SORT
006930               MOVE WS-MESTRE-LNAME (IX-MESTRE) TO MESTRE-LNAME-SORT
006940               MOVE WS-MESTRE-NATID (IX-MESTRE) TO MESTRE-NATID-SORT
006950               MOVE WS-MESTRE-DEPT (IX-MESTRE) TO MESTRE-DEPT-SORT
006960               MOVE WS-MESTRE-MAJOR (IX-MESTRE) TO MESTRE-MAJOR-SORT
006970               MOVE WS-MESTRE-BIRTH (IX-MESTRE) TO MESTRE-BIRTH-SORT
006980               MOVE WS-MESTRE-BORNCITY (IX-MESTRE)
006990                   TO MESTRE-BORNCITY-SORT
007000               MOVE WS-MESTRE-ADDRESS (IX-MESTRE)
007010                   TO MESTRE-ADDRESS-SORT
007020               MOVE WS-MESTRE-POSTAL (IX-MESTRE)
007030                   TO MESTRE-POSTAL-SORT
007040               MOVE WS-MESTRE-CPHONE (IX-MESTRE)
007050                   TO MESTRE-CPHONE-SORT
007060               MOVE WS-MESTRE-HPHONE (IX-MESTRE)
007070                   TO MESTRE-HPHONE-SORT
007080               MOVE WS-MESTRE-CCNT (IX-MESTRE)
007090                   TO MESTRE-CCNT-SORT
007100               MOVE 1 TO WS-SUB-CTAB
007110               PERFORM 0912-COPIA-CURSO-SORT THRU 0912-EXIT
007120                   UNTIL WS-SUB-CTAB > 10
007130               RELEASE REG-SORT-MESTRE
007140               ADD 1 TO WS-QTD-MESTRE-FINAL.
007150           SET IX-MESTRE UP BY 1.
007160       0911-EXIT.
007170           EXIT.
007180*
007190       0912-COPIA-CURSO-SORT.
007200           MOVE WS-MESTRE-CID (IX-MESTRE WS-SUB-CTAB)
007210               TO MESTRE-CID-SORT (WS-SUB-CTAB).
007220           ADD 1 TO WS-SUB-CTAB.
007230       0912-EXIT.
007240           EXIT.
007250*
007260       0920-RETURN-MESTRE.
007270           OPEN OUTPUT MESTRE-MASTER-OUT.
007280           PERFORM 0921-RETURN-UM-MESTRE THRU 0921-EXIT
007290               UNTIL WS-FIM-SORT-MES = 'S'.
007300           CLOSE MESTRE-MASTER-OUT.
007310       0920-EXIT.
007320           EXIT.
007330*
007340       0921-RETURN-UM-MESTRE.
007350           RETURN SORT-MESTRE AT END
007360               MOVE 'S' TO WS-FIM-SORT-MES
007370           NOT AT END
007380               MOVE LID-SORT TO LID-OUT
007390               MOVE MESTRE-FNAME-SORT TO MESTRE-FNAME-OUT
007400               MOVE MESTRE-LNAME-SORT TO MESTRE-LNAME-OUT
007410               MOVE MESTRE-NATID-SORT TO MESTRE-NATID-OUT
007420               MOVE MESTRE-DEPT-SORT TO MESTRE-DEPT-OUT
007430               MOVE MESTRE-MAJOR-SORT TO MESTRE-MAJOR-OUT
007440               MOVE MESTRE-BIRTH-SORT TO MESTRE-BIRTH-OUT
007450               MOVE MESTRE-BORNCITY-SORT TO MESTRE-BORNCITY-OUT
007460               MOVE MESTRE-ADDRESS-SORT TO MESTRE-ADDRESS-OUT
007470               MOVE MESTRE-POSTAL-SORT TO MESTRE-POSTAL-OUT
007480               MOVE MESTRE-CPHONE-SORT TO MESTRE-CPHONE-OUT
007490               MOVE MESTRE-HPHONE-SORT TO MESTRE-HPHONE-OUT
007500               MOVE MESTRE-CCNT-SORT TO MESTRE-CCNT-OUT
007510               MOVE MESTRE-CTAB-SORT (1) TO MESTRE-CTAB-OUT (1)
007520               MOVE MESTRE-CTAB-SORT (2) TO MESTRE-CTAB-OUT (2)
007530               MOVE MESTRE-CTAB-SORT (3) TO MESTRE-CTAB-OUT (3)
007540               MOVE MESTRE-CTAB-SORT (4) TO MESTRE-CTAB-OUT (4)
007550               MOVE MESTRE-CTAB-SORT (5) TO MESTRE-CTAB-OUT (5)
007560               MOVE MESTRE-CTAB-SORT (6) TO MESTRE-CTAB-OUT (6)
007570               MOVE MESTRE-CTAB-SORT (7) TO MESTRE-CTAB-OUT (7)
007580               MOVE MESTRE-CTAB-SORT (8) TO MESTRE-CTAB-OUT (8)
007590               MOVE MESTRE-CTAB-SORT (9) TO MESTRE-CTAB-OUT (9)
007600               MOVE MESTRE-CTAB-SORT (10) TO MESTRE-CTAB-OUT (10)
007610               WRITE REG-MESTOUT
007620           END-RETURN.
007630       0921-EXIT.
007640           EXIT.
007650*-----------------------------------------------------------------
007660*    BIBLIOTECA DE VALIDACAO (V-DATE/V-NAME/V-PROVINCE/V-CITY/
007670*    V-COLLEGE/V-MAJOR/V-NATID), COMPARTILHADA PELOS TRES MOTORES
007680*    DE MANUTENCAO (CADCURSO/CADMESTR/CADALUNO)
007690*-----------------------------------------------------------------
007700       COPY VALIDPRC.
