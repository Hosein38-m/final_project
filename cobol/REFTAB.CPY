000010*-----------------------------------------------------------------
000020*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000030*    COPYBOOK        : REFTAB.CPY
000040*    ANALISTA        : JORGE KOIKE
000050*    PROGRAMADOR(A)  : FABIO
000060*    FINALIDADE      : TABELAS DE REFERENCIA COMPILADAS USADAS
000070*                      PELA BIBLIOTECA DE VALIDACAO (VALIDPRC).
000080*                      PROVINCIA, CIDADE, FACULDADE E CURSO DE
000090*                      ENGENHARIA (MAJOR).
000100*    VRS             DATA              DESCRICAO
000110*    1.0             05/02/1988        IMPLANTACAO
000120*    1.1             21/10/1994  FAB   INCLUIDA TABELA DE CIDADES
000130*    1.2             14/01/1999  FAB   Y2K - SEM IMPACTO, REVISADO
000140*    1.3             22/05/1999  JK    CORRIGIDO OCCURS DA TABELA
000141*                                      DE PROVINCIAS - TINHA 30
000142*                                      ENTRADAS MAS OCCURS 29, A
000143*                                      30A. (ALBORZ) NUNCA ERA
000144*                                      ALCANCADA PELA PESQUISA
000145*-----------------------------------------------------------------
000150*    TABELA DE FACULDADES (V-COLLEGE) - 7 ENTRADAS FIXAS
000160*-----------------------------------------------------------------
000170 01  TB-FACULDADE-DADOS.
000180     05  FILLER                  PIC X(20) VALUE 'ENGINEERING'.
000190     05  FILLER                  PIC X(20) VALUE 'BASIC SCIENCES'.
000200     05  FILLER                  PIC X(20) VALUE 'HUMANITIES'.
000210     05  FILLER                  PIC X(20) VALUE 'VETERINARY'.
000220     05  FILLER                  PIC X(20) VALUE 'ECONOMICS'.
000230     05  FILLER                  PIC X(20) VALUE 'AGRICULTURE'.
000240     05  FILLER                  PIC X(20) VALUE 'NATURAL RESOURCES'.
000250 01  TB-FACULDADE REDEFINES TB-FACULDADE-DADOS.
000260     05  TB-FACULDADE-NOME       PIC X(20) OCCURS 7 TIMES
000270                                 INDEXED BY IX-FACULDADE.
000280*-----------------------------------------------------------------
000290*    TABELA DE CURSOS DE ENGENHARIA (V-MAJOR)
000300*-----------------------------------------------------------------
000310 01  TB-CURSO-ENG-DADOS.
000320     05  FILLER                  PIC X(30) VALUE 'CIVIL ENGINEERING'.
000330     05  FILLER                  PIC X(30) VALUE 'MECHANICAL ENGINEERING'.
000340     05  FILLER                  PIC X(30) VALUE 'ELECTRICAL ENGINEERING'.
000350     05  FILLER                  PIC X(30) VALUE 'COMPUTER ENGINEERING'.
000360     05  FILLER                  PIC X(30) VALUE 'CHEMICAL ENGINEERING'.
000370     05  FILLER                  PIC X(30) VALUE 'INDUSTRIAL ENGINEERING'.
000380     05  FILLER                  PIC X(30) VALUE 'MATERIALS ENGINEERING'.
000390     05  FILLER                  PIC X(30) VALUE 'MINING ENGINEERING'.
000400     05  FILLER                  PIC X(30) VALUE 'PETROLEUM ENGINEERING'.
000410     05  FILLER                  PIC X(30) VALUE 'AEROSPACE ENGINEERING'.
000420     05  FILLER                  PIC X(30) VALUE 'BIOMEDICAL ENGINEERING'.
000430     05  FILLER                  PIC X(30) VALUE 'ENVIRONMENTAL ENGINEERING'.
000440     05  FILLER                  PIC X(30) VALUE 'NUCLEAR ENGINEERING'.
000450     05  FILLER                  PIC X(30) VALUE 'TEXTILE ENGINEERING'.
000460     05  FILLER                  PIC X(30) VALUE 'MARINE ENGINEERING'.
000470 01  TB-CURSO-ENG REDEFINES TB-CURSO-ENG-DADOS.
000480     05  TB-CURSO-ENG-NOME       PIC X(30) OCCURS 15 TIMES
000490                                 INDEXED BY IX-CURSO-ENG.
000500*-----------------------------------------------------------------
000510*    TABELA DE CIDADES RECONHECIDAS (V-CITY)
000520*-----------------------------------------------------------------
000530 01  TB-CIDADE-DADOS.
000540     05  FILLER                  PIC X(20) VALUE 'TEHRAN'.
000550     05  FILLER                  PIC X(20) VALUE 'MASHHAD'.
000560     05  FILLER                  PIC X(20) VALUE 'ISFAHAN'.
000570     05  FILLER                  PIC X(20) VALUE 'KARAJ'.
000580     05  FILLER                  PIC X(20) VALUE 'SHIRAZ'.
000590     05  FILLER                  PIC X(20) VALUE 'TABRIZ'.
000600     05  FILLER                  PIC X(20) VALUE 'QOM'.
000610     05  FILLER                  PIC X(20) VALUE 'AHVAZ'.
000620     05  FILLER                  PIC X(20) VALUE 'KERMANSHAH'.
000630     05  FILLER                  PIC X(20) VALUE 'URMIA'.
000640     05  FILLER                  PIC X(20) VALUE 'RASHT'.
000650     05  FILLER                  PIC X(20) VALUE 'ZAHEDAN'.
000660     05  FILLER                  PIC X(20) VALUE 'HAMADAN'.
000670     05  FILLER                  PIC X(20) VALUE 'KERMAN'.
000680     05  FILLER                  PIC X(20) VALUE 'YAZD'.
000690     05  FILLER                  PIC X(20) VALUE 'ARDABIL'.
000700     05  FILLER                  PIC X(20) VALUE 'BANDARABBAS'.
000710     05  FILLER                  PIC X(20) VALUE 'ARAK'.
000720     05  FILLER                  PIC X(20) VALUE 'ESLAMSHAHR'.
000730     05  FILLER                  PIC X(20) VALUE 'ZANJAN'.
000740     05  FILLER                  PIC X(20) VALUE 'SANANDAJ'.
000750     05  FILLER                  PIC X(20) VALUE 'QAZVIN'.
000760     05  FILLER                  PIC X(20) VALUE 'KHORRAMABAD'.
000770     05  FILLER                  PIC X(20) VALUE 'GORGAN'.
000780     05  FILLER                  PIC X(20) VALUE 'SARI'.
000790     05  FILLER                  PIC X(20) VALUE 'BOJNOURD'.
000800     05  FILLER                  PIC X(20) VALUE 'BIRJAND'.
000810     05  FILLER                  PIC X(20) VALUE 'BUSHEHR'.
000820     05  FILLER                  PIC X(20) VALUE 'ILAM'.
000830     05  FILLER                  PIC X(20) VALUE 'SHAHREKORD'.
000840 01  TB-CIDADE REDEFINES TB-CIDADE-DADOS.
000850     05  TB-CIDADE-NOME          PIC X(20) OCCURS 30 TIMES
000860                                 INDEXED BY IX-CIDADE.
000870*-----------------------------------------------------------------
000880*    TABELA DE PROVINCIAS (V-PROVINCE) - RESERVADA PARA USO
000890*    FUTURO POR OUTRAS ENTIDADES; NENHUMA REGRA ATUAL A UTILIZA.
000900*-----------------------------------------------------------------
000910 01  TB-PROVINCIA-DADOS.
000920     05  FILLER                  PIC X(20) VALUE 'TEHRAN'.
000930     05  FILLER                  PIC X(20) VALUE 'ISFAHAN'.
000940     05  FILLER                  PIC X(20) VALUE 'FARS'.
000950     05  FILLER                  PIC X(20) VALUE 'KHUZESTAN'.
000960     05  FILLER                  PIC X(20) VALUE 'RAZAVI KHORASAN'.
000970     05  FILLER                  PIC X(20) VALUE 'EAST AZERBAIJAN'.
000980     05  FILLER                  PIC X(20) VALUE 'WEST AZERBAIJAN'.
000990     05  FILLER                  PIC X(20) VALUE 'MAZANDARAN'.
001000     05  FILLER                  PIC X(20) VALUE 'GILAN'.
001010     05  FILLER                  PIC X(20) VALUE 'KERMAN'.
001020     05  FILLER                  PIC X(20) VALUE 'SISTAN BALUCHESTAN'.
001030     05  FILLER                  PIC X(20) VALUE 'HORMOZGAN'.
001040     05  FILLER                  PIC X(20) VALUE 'KERMANSHAH'.
001050     05  FILLER                  PIC X(20) VALUE 'ARDABIL'.
001060     05  FILLER                  PIC X(20) VALUE 'QOM'.
001070     05  FILLER                  PIC X(20) VALUE 'MARKAZI'.
001080     05  FILLER                  PIC X(20) VALUE 'HAMADAN'.
001090     05  FILLER                  PIC X(20) VALUE 'YAZD'.
001100     05  FILLER                  PIC X(20) VALUE 'ZANJAN'.
001110     05  FILLER                  PIC X(20) VALUE 'GOLESTAN'.
001120     05  FILLER                  PIC X(20) VALUE 'LORESTAN'.
001130     05  FILLER                  PIC X(20) VALUE 'BUSHEHR'.
001140     05  FILLER                  PIC X(20) VALUE 'ILAM'.
001150     05  FILLER                  PIC X(20) VALUE 'KOHGILUYEH'.
001160     05  FILLER                  PIC X(20) VALUE 'CHAHARMAHAL'.
001170     05  FILLER                  PIC X(20) VALUE 'SEMNAN'.
001180     05  FILLER                  PIC X(20) VALUE 'NORTH KHORASAN'.
001190     05  FILLER                  PIC X(20) VALUE 'SOUTH KHORASAN'.
001200     05  FILLER                  PIC X(20) VALUE 'QAZVIN'.
001210     05  FILLER                  PIC X(20) VALUE 'ALBORZ'.
001220 01  TB-PROVINCIA REDEFINES TB-PROVINCIA-DADOS.
001230     05  TB-PROVINCIA-NOME       PIC X(20) OCCURS 30 TIMES
001240                                 INDEXED BY IX-PROVINCIA.
