000010*-----------------------------------------------------------------
000020*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000030*    COPYBOOK        : CURSREC.CPY
000040*    ANALISTA        : JORGE KOIKE
000050*    PROGRAMADOR(A)  : FABIO
000060*    FINALIDADE      : LAYOUT DO CADASTRO MESTRE DE CURSOS
000070*                      (REGISTRO CID/CNAME/DEPARTMENT/CREDIT DO
000080*                      MOTOR DE MANUTENCAO DE MATRICULA)
000090*    VRS             DATA              DESCRICAO
000100*    1.0             14/05/1986        IMPLANTACAO
000110*    1.1             02/09/1989  FAB   AJUSTE DE TAMANHO DO FILLER
000120*    1.2             18/03/1998  JK    Y2K - SEM IMPACTO, REVISADO
000130*-----------------------------------------------------------------
000140 01  REG-CADCURSO.
000150     05  CHAVE-CURSO.
000160         10  CID                     PIC 9(05).
000170     05  CNAME                       PIC X(25).
000180     05  CURSO-DEPARTMENT            PIC X(20).
000190     05  CREDIT                      PIC 9(01).
000200     05  FILLER                      PIC X(09).
