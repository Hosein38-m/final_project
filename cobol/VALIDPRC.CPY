000010*-----------------------------------------------------------------
000020*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000030*    COPYBOOK        : VALIDPRC.CPY
000040*    ANALISTA        : FABIO
000050*    PROGRAMADOR(A)  : FABIO
000060*    FINALIDADE      : BIBLIOTECA DE VALIDACAO DE CAMPOS, COMUM
000070*                      AOS TRES MOTORES DE MANUTENCAO (CURSO,
000080*                      MESTRE, ALUNO). COPIADA NA PROCEDURE
000090*                      DIVISION DE QUEM PRECISAR DAS REGRAS.
000100*                      USO: MOVER O VALOR A VALIDAR PARA
000110*                      WS-VAL-CAMPO (E WS-VAL-TAM QUANDO A
000120*                      REGRA PRECISAR DO TAMANHO), PERFORMAR O
000130*                      PARAGRAFO DA REGRA E TESTAR WS-VAL-OK.
000140*    VRS             DATA              DESCRICAO
000150*    1.0             05/02/1988        IMPLANTACAO
000160*    1.1             21/10/1994  FAB   VALIDACAO DE CODIGO MELLI
000170*    1.2             30/06/1997  FAB   VALIDACAO DE DATA JALALI
000180*    1.3             14/01/1999  FAB   Y2K - SEM IMPACTO, REVISADO
000190*-----------------------------------------------------------------
000200*    V-DATE - DATA NO CALENDARIO JALALI, FORMATO AAAA/MM/DD
000210*-----------------------------------------------------------------
000220 8100-VALIDA-DATA.
000230     MOVE 'N' TO WS-VAL-STATUS.
000240     IF WS-VAL-CAMPO(5:1) = '/' AND WS-VAL-CAMPO(8:1) = '/'
000250        AND WS-VAL-CAMPO(1:4) NUMERIC
000260        AND WS-VAL-CAMPO(6:2) NUMERIC
000270        AND WS-VAL-CAMPO(9:2) NUMERIC
000280         MOVE WS-VAL-CAMPO(1:4) TO WS-VAL-ANO
000290         MOVE WS-VAL-CAMPO(6:2) TO WS-VAL-MES
000300         MOVE WS-VAL-CAMPO(9:2) TO WS-VAL-DIA
000310         IF WS-VAL-MES >= 1 AND WS-VAL-MES <= 12
000320             PERFORM 8110-CALCULA-BISSEXTO THRU 8110-EXIT
000330             PERFORM 8120-DIAS-DO-MES THRU 8120-EXIT
000340             IF WS-VAL-DIA >= 1 AND WS-VAL-DIA <= WS-VAL-DIAS-MES
000350                 MOVE 'S' TO WS-VAL-STATUS.
000360 8100-EXIT.
000370     EXIT.
000380*
000390*    REGRA DOS 33 ANOS: ((ANO + 12) * 682) MOD 2816 < 682
000400 8110-CALCULA-BISSEXTO.
000410     COMPUTE WS-VAL-CICLO = (WS-VAL-ANO + 12) * 682.
000420     DIVIDE WS-VAL-CICLO BY 2816 GIVING WS-VAL-QUOC
000430         REMAINDER WS-VAL-RESTO.
000440     IF WS-VAL-RESTO < 682
000450         SET WS-VAL-ANO-BISSEXTO TO TRUE
000460     ELSE
000470         MOVE 'N' TO WS-VAL-BISSEXTO.
000480 8110-EXIT.
000490     EXIT.
000500*
000510 8120-DIAS-DO-MES.
000520     IF WS-VAL-MES <= 6
000530         MOVE 31 TO WS-VAL-DIAS-MES
000540     ELSE
000550         IF WS-VAL-MES <= 11
000560             MOVE 30 TO WS-VAL-DIAS-MES
000570         ELSE
000580             IF WS-VAL-ANO-BISSEXTO
000590                 MOVE 30 TO WS-VAL-DIAS-MES
000600             ELSE
000610                 MOVE 29 TO WS-VAL-DIAS-MES.
000620 8120-EXIT.
000630     EXIT.
000640*-----------------------------------------------------------------
000650*    V-NAME - ALFABETO NACIONAL (A-Z E ESPACO), NAO VAZIO
000660*    WS-VAL-TAM TRAZ A QUANTIDADE DE POSICOES A TESTAR EM
000670*    WS-VAL-CAMPO.
000680*-----------------------------------------------------------------
000690 8200-VALIDA-NOME.
000700     MOVE 'S' TO WS-VAL-STATUS.
000710     IF WS-VAL-CAMPO(1:WS-VAL-TAM) = SPACES
000720         MOVE 'N' TO WS-VAL-STATUS
000730     ELSE
000740         MOVE 1 TO WS-VAL-SUB
000750         PERFORM 8210-TESTA-CARACTER THRU 8210-EXIT
000760             UNTIL WS-VAL-SUB > WS-VAL-TAM.
000770 8200-EXIT.
000780     EXIT.
000790*
000800 8210-TESTA-CARACTER.
000810     MOVE WS-VAL-CAMPO(WS-VAL-SUB:1) TO WS-VAL-CARACTER.
000820     IF (WS-VAL-CARACTER < 'A' OR WS-VAL-CARACTER > 'Z')
000830        AND WS-VAL-CARACTER NOT = SPACE
000840         MOVE 'N' TO WS-VAL-STATUS.
000850     ADD 1 TO WS-VAL-SUB.
000860 8210-EXIT.
000870     EXIT.
000880*-----------------------------------------------------------------
000890*    V-PROVINCE - CONTRA A TABELA TB-PROVINCIA (RESERVADA, VIDE
000900*    REFTAB.CPY - NENHUMA REGRA ATUAL DE ALUNO/MESTRE/CURSO A
000910*    INVOCA, MAS A BIBLIOTECA A MANTEM DISPONIVEL).
000920*-----------------------------------------------------------------
000930 8300-VALIDA-PROVINCIA.
000940     MOVE 'N' TO WS-VAL-STATUS.
000950     SET IX-PROVINCIA TO 1.
000960     PERFORM 8310-TESTA-PROVINCIA THRU 8310-EXIT
000970         UNTIL IX-PROVINCIA > 30 OR WS-VAL-OK.
000980 8300-EXIT.
000990     EXIT.
001000*
001010 8310-TESTA-PROVINCIA.
001020     IF WS-VAL-CAMPO(1:20) = TB-PROVINCIA-NOME (IX-PROVINCIA)
001030         MOVE 'S' TO WS-VAL-STATUS
001040     ELSE
001050         SET IX-PROVINCIA UP BY 1.
001060 8310-EXIT.
001070     EXIT.
001080*-----------------------------------------------------------------
001090*    V-CITY - CONTRA A TABELA TB-CIDADE (REFTAB.CPY)
001100*-----------------------------------------------------------------
001110 8400-VALIDA-CIDADE.
001120     MOVE 'N' TO WS-VAL-STATUS.
001130     SET IX-CIDADE TO 1.
001140     PERFORM 8410-TESTA-CIDADE THRU 8410-EXIT
001150         UNTIL IX-CIDADE > 30 OR WS-VAL-OK.
001160 8400-EXIT.
001170     EXIT.
001180*
001190 8410-TESTA-CIDADE.
001200     IF WS-VAL-CAMPO(1:20) = TB-CIDADE-NOME (IX-CIDADE)
001210         MOVE 'S' TO WS-VAL-STATUS
001220     ELSE
001230         SET IX-CIDADE UP BY 1.
001240 8410-EXIT.
001250     EXIT.
001260*-----------------------------------------------------------------
001270*    V-COLLEGE - CONTRA AS 7 FACULDADES (REFTAB.CPY)
001280*-----------------------------------------------------------------
001290 8500-VALIDA-FACULDADE.
001300     MOVE 'N' TO WS-VAL-STATUS.
001310     SET IX-FACULDADE TO 1.
001320     PERFORM 8510-TESTA-FACULDADE THRU 8510-EXIT
001330         UNTIL IX-FACULDADE > 7 OR WS-VAL-OK.
001340 8500-EXIT.
001350     EXIT.
001360*
001370 8510-TESTA-FACULDADE.
001380     IF WS-VAL-CAMPO(1:20) = TB-FACULDADE-NOME (IX-FACULDADE)
001390         MOVE 'S' TO WS-VAL-STATUS
001400     ELSE
001410         SET IX-FACULDADE UP BY 1.
001420 8510-EXIT.
001430     EXIT.
001440*-----------------------------------------------------------------
001450*    V-MAJOR - CONTRA A TABELA TB-CURSO-ENG (REFTAB.CPY)
001460*-----------------------------------------------------------------
001470 8600-VALIDA-CURSO-ENG.
001480     MOVE 'N' TO WS-VAL-STATUS.
001490     SET IX-CURSO-ENG TO 1.
001500     PERFORM 8610-TESTA-CURSO-ENG THRU 8610-EXIT
001510         UNTIL IX-CURSO-ENG > 15 OR WS-VAL-OK.
001520 8600-EXIT.
001530     EXIT.
001540*
001550 8610-TESTA-CURSO-ENG.
001560     IF WS-VAL-CAMPO(1:30) = TB-CURSO-ENG-NOME (IX-CURSO-ENG)
001570         MOVE 'S' TO WS-VAL-STATUS
001580     ELSE
001590         SET IX-CURSO-ENG UP BY 1.
001600 8610-EXIT.
001610     EXIT.
001620*-----------------------------------------------------------------
001630*    V-NATID - CHECKSUM DO CODIGO MELLI (MOD 11)
001640*    WS-VAL-CAMPO(1:10) JA VEM PREENCHIDO COM ZEROS A ESQUERDA
001650*    (CAMPO NATID E PIC 9(10) NO CADASTRO).
001660*-----------------------------------------------------------------
001670 8700-VALIDA-COD-MELLI.
001680     MOVE WS-VAL-CAMPO(1:10) TO WS-VAL-NATID-10.
001690     MOVE 'N' TO WS-VAL-STATUS.
001700     PERFORM 8710-CONTA-ZEROS THRU 8710-EXIT.
001710     IF WS-VAL-SIG-DIG >= 8
001720         PERFORM 8720-SOMA-PESOS THRU 8720-EXIT
001730         DIVIDE WS-VAL-TOTAL BY 11 GIVING WS-VAL-QUOC
001740             REMAINDER WS-VAL-RESTO
001750         IF (WS-VAL-RESTO < 2
001760                 AND WS-VAL-DIGITO (10) = WS-VAL-RESTO)
001770            OR (WS-VAL-RESTO >= 2
001780                 AND WS-VAL-DIGITO (10) = 11 - WS-VAL-RESTO)
001790             MOVE 'S' TO WS-VAL-STATUS.
001800 8700-EXIT.
001810     EXIT.
001820*
001830*    CONTA OS ZEROS A ESQUERDA PARA SABER QUANTOS DIGITOS
001840*    SIGNIFICATIVOS O CODIGO MELLI TEM (MINIMO EXIGIDO: 8).
001850 8710-CONTA-ZEROS.
001860     MOVE 1 TO WS-VAL-SUB.
001870     MOVE 0 TO WS-VAL-ZEROS.
001880     PERFORM 8711-TESTA-ZERO THRU 8711-EXIT
001890         UNTIL WS-VAL-SUB > 10.
001900     COMPUTE WS-VAL-SIG-DIG = 10 - WS-VAL-ZEROS.
001910 8710-EXIT.
001920     EXIT.
001930*
001940 8711-TESTA-ZERO.
001950     IF WS-VAL-DIGITO (WS-VAL-SUB) = 0
001960        AND WS-VAL-ZEROS = WS-VAL-SUB - 1
001970         ADD 1 TO WS-VAL-ZEROS.
001980     ADD 1 TO WS-VAL-SUB.
001990 8711-EXIT.
002000     EXIT.
002010*
002020*    SOMA PONDERADA DOS 9 PRIMEIROS DIGITOS, PESOS 10 A 2
002030 8720-SOMA-PESOS.
002040     MOVE 0 TO WS-VAL-TOTAL.
002050     MOVE 1 TO WS-VAL-SUB.
002060     MOVE 10 TO WS-VAL-PESO.
002070     PERFORM 8721-SOMA-DIGITO THRU 8721-EXIT
002080         UNTIL WS-VAL-SUB > 9.
002090 8720-EXIT.
002100     EXIT.
002110*
002120 8721-SOMA-DIGITO.
002130     COMPUTE WS-VAL-TOTAL =
002140         WS-VAL-TOTAL + (WS-VAL-DIGITO (WS-VAL-SUB) * WS-VAL-PESO).
002150     ADD 1 TO WS-VAL-SUB.
002160     SUBTRACT 1 FROM WS-VAL-PESO.
002170 8721-EXIT.
002180     EXIT.
